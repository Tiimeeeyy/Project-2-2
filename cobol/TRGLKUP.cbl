000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  TRGLKUP.
000400 AUTHOR. R S KOWALSKI.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/14/91.
000700 DATE-COMPILED. 01/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*          CALLED BY TRGEDIT.  LOOKS UP A DIAGNOSIS CODE (1-17)
001400*          AGAINST ONE OF THREE INDEPENDENT TRIAGE SCALES -- MTS,
001500*          CTAS, OR ESI -- AND RETURNS THE TRIAGE LEVEL CODE,
001600*          NUMERIC PRIORITY, AND DESCRIPTION.
001700*
001800*          THE THREE TABLES DO NOT AGREE WITH ONE ANOTHER.  EACH
001900*          IS LOADED SEPARATELY BELOW FROM THE PUBLISHED SCALE.
002000*          A DIAGNOSIS-CODE OUTSIDE 1-17, OR A CLASSIFIER-SCALE
002100*          NOT EQUAL TO "MTS ", "CTAS", OR "ESI ", SETS
002200*          TL-RETURN-CD NON-ZERO AND RETURNS WITHOUT CLASSIFYING
002300*          THE RECORD.  TRGEDIT ROUTES THAT RECORD TO THE ERROR
002400*          FILE -- IT NEVER GUESSES A TRIAGE LEVEL.
002500*
002600*          THE THREE TABLES ARE RELOADED ON EVERY CALL (SEE
002700*          000-LOAD-TABLES).  THIS COSTS A FEW DOZEN EXTRA MOVE
002800*          STATEMENTS PER DIAGNOSIS-REC BUT KEEPS THE PROGRAM
002900*          STATELESS -- TRGEDIT CAN CALL IT ANY NUMBER OF TIMES
003000*          IN ANY ORDER WITHOUT WORRYING ABOUT A PRIOR CALL'S
003100*          TABLE VALUES LEAKING INTO THE NEXT ONE.
003200*
003300*          THE FIVE-COLOR PRIORITY SCALE IN 500-SET-PRIORITY-DESC
003400*          (RED/ORANGE/YELLOW/GREEN/BLUE) IS COMMON TO ALL THREE
003500*          TRIAGE SYSTEMS EVEN THOUGH THE UNDERLYING CODE-TO-COLOR
003600*          MAPPING DIFFERS BY SCALE -- THAT IS WHY THE TABLES ARE
003700*          LOADED SEPARATELY BUT THE PRIORITY LOOKUP IS SHARED.
003800*
003900*****************************************************************
004000* 01/14/91  RSK  ORIGINAL PROGRAM - TRGD0101
004100* 09/02/94  DWC  RETURN TL-RETURN-CD RATHER THAN ABENDING ON AN
004200*                OUT-OF-RANGE CODE, PER TRGD0133
004300* 06/02/98  LMP  Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN THIS
004400*                PROGRAM, TABLES ARE STATIC CONSTANTS
004500* 03/19/03  JFH  ADDED CTAS AND ESI TABLES PER TRGD0188 -- WAS
004600*                MTS-ONLY BEFORE THIS CHANGE
004700* 11/02/06  JFH  REVIEWED ALL THREE LEVEL TABLES AGAINST THE
004800*                CURRENT PUBLISHED SCALES PER TRGD0195 - NO
004900*                CHANGE REQUIRED, CODE-TO-COLOR MAPPINGS STILL
005000*                AGREE
005100* 08/11/09  MNT  WIDENED TL-TRIAGE-DESCRIPTION CALLING CONVENTION
005200*                TO MATCH TRGEDIT'S NEW FULL-RECORD CALL PER
005300*                TRGD0210
005400* 03/02/12  MNT  REVIEWED ESI-LEVEL-TABLE AGAINST CURRENT ACEP
005500*                ESI HANDBOOK PER TRGD0216 - NO CHANGE REQUIRED
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 WORKING-STORAGE SECTION.
006600 01  MISC-FIELDS.
006700     05  TBL-IDX                   PIC 9(02) COMP.
006800*
006900****** EACH TABLE IS INDEXED DIRECTLY BY DIAGNOSIS-CODE (1-17),
007000****** NOT SEARCHED -- THE CODE RANGE IS FIXED AND SMALL.
007100 01  MTS-LEVEL-TABLE.
007200     05  MTS-ENTRY OCCURS 17 TIMES PIC X(06) VALUE SPACES.
007300 01  MTS-LEVEL-TABLE-R REDEFINES MTS-LEVEL-TABLE.
007400     05  MTS-TAB-ROW OCCURS 17 TIMES.
007500         10  MTS-LEVEL-CODE         PIC X(06).
007600*
007700 01  CTAS-LEVEL-TABLE.
007800     05  CTAS-ENTRY OCCURS 17 TIMES PIC X(06) VALUE SPACES.
007900 01  CTAS-LEVEL-TABLE-R REDEFINES CTAS-LEVEL-TABLE.
008000     05  CTAS-TAB-ROW OCCURS 17 TIMES.
008100         10  CTAS-LEVEL-CODE        PIC X(06).
008200*
008300 01  ESI-LEVEL-TABLE.
008400     05  ESI-ENTRY OCCURS 17 TIMES PIC X(06) VALUE SPACES.
008500 01  ESI-LEVEL-TABLE-R REDEFINES ESI-LEVEL-TABLE.
008600     05  ESI-TAB-ROW OCCURS 17 TIMES.
008700         10  ESI-LEVEL-CODE         PIC X(06).
008800*
008900 01  WS-LEVEL-CODE                  PIC X(06).
009000*
009100 LINKAGE SECTION.
009200 01  TRIAGE-LOOKUP-REC.
009300     05  TL-PATIENT-ID              PIC X(36).
009400     05  TL-DIAGNOSIS-CODE          PIC 9(02).
009500     05  TL-CLASSIFIER-SCALE        PIC X(04).
009600     05  TL-TRIAGE-LEVEL-CODE       PIC X(06).
009700     05  TL-TRIAGE-PRIORITY         PIC 9(01).
009800     05  TL-TRIAGE-DESCRIPTION      PIC X(12).
009900     05  TL-RETURN-CD               PIC S9(04) COMP.
010000*
010100****** ENTRY POINT.  TL-RETURN-CD +4 MEANS THE DIAGNOSIS-CODE WAS
010200****** OUT OF RANGE, +8 MEANS THE CLASSIFIER-SCALE WAS NOT ONE OF
010300****** THE THREE RECOGNIZED VALUES.  ZERO MEANS A CLEAN LOOKUP.
010400 PROCEDURE DIVISION USING TRIAGE-LOOKUP-REC.
010500     PERFORM 000-LOAD-TABLES THRU 000-EXIT.
010600     MOVE ZERO TO TL-RETURN-CD.
010700*
010800     IF TL-DIAGNOSIS-CODE < 1 OR TL-DIAGNOSIS-CODE > 17
010900         MOVE +4 TO TL-RETURN-CD
011000         GOBACK.
011100*
011200****** DISPATCH TO THE RIGHT TABLE BY SCALE NAME.  EACH LOOKUP
011300****** PARAGRAPH JUST INDEXES THE TABLE DIRECTLY BY
011400****** TL-DIAGNOSIS-CODE -- NO SEARCH NEEDED, THE CODE IS THE
011500****** SUBSCRIPT.
011600     EVALUATE TL-CLASSIFIER-SCALE
011700         WHEN "MTS "
011800             PERFORM 100-LOOKUP-MTS THRU 100-EXIT
011900         WHEN "CTAS"
012000             PERFORM 200-LOOKUP-CTAS THRU 200-EXIT
012100         WHEN "ESI "
012200             PERFORM 300-LOOKUP-ESI THRU 300-EXIT
012300         WHEN OTHER
012400             MOVE +8 TO TL-RETURN-CD
012500     END-EVALUATE.
012600*
012700     IF TL-RETURN-CD EQUAL TO ZERO
012800         PERFORM 500-SET-PRIORITY-DESC THRU 500-EXIT.
012900*
013000     GOBACK.
013100*
013200****** LOADS ALL THREE TABLES ON EVERY CALL -- SEE REMARKS ABOVE
013300****** FOR WHY THIS PROGRAM STAYS STATELESS RATHER THAN LOADING
013400****** THE TABLES ONCE AND CACHING THEM.
013500 000-LOAD-TABLES.
013600****** MTS -- MANCHESTER TRIAGE SYSTEM, CODES 1-17
013700     MOVE "YELLOW" TO MTS-LEVEL-CODE(1).
013800     MOVE "YELLOW" TO MTS-LEVEL-CODE(2).
013900     MOVE "RED   " TO MTS-LEVEL-CODE(3).
014000     MOVE "YELLOW" TO MTS-LEVEL-CODE(4).
014100     MOVE "YELLOW" TO MTS-LEVEL-CODE(5).
014200     MOVE "YELLOW" TO MTS-LEVEL-CODE(6).
014300     MOVE "GREEN " TO MTS-LEVEL-CODE(7).
014400     MOVE "YELLOW" TO MTS-LEVEL-CODE(8).
014500     MOVE "BLUE  " TO MTS-LEVEL-CODE(9).
014600     MOVE "YELLOW" TO MTS-LEVEL-CODE(10).
014700     MOVE "GREEN " TO MTS-LEVEL-CODE(11).
014800     MOVE "YELLOW" TO MTS-LEVEL-CODE(12).
014900     MOVE "ORANGE" TO MTS-LEVEL-CODE(13).
015000     MOVE "GREEN " TO MTS-LEVEL-CODE(14).
015100     MOVE "GREEN " TO MTS-LEVEL-CODE(15).
015200     MOVE "GREEN " TO MTS-LEVEL-CODE(16).
015300     MOVE "BLUE  " TO MTS-LEVEL-CODE(17).
015400****** CTAS -- CANADIAN TRIAGE AND ACUITY SCALE, CODES 1-17
015500     MOVE "YELLOW" TO CTAS-LEVEL-CODE(1).
015600     MOVE "GREEN " TO CTAS-LEVEL-CODE(2).
015700     MOVE "RED   " TO CTAS-LEVEL-CODE(3).
015800     MOVE "BLUE  " TO CTAS-LEVEL-CODE(4).
015900     MOVE "ORANGE" TO CTAS-LEVEL-CODE(5).
016000     MOVE "GREEN " TO CTAS-LEVEL-CODE(6).
016100     MOVE "YELLOW" TO CTAS-LEVEL-CODE(7).
016200     MOVE "YELLOW" TO CTAS-LEVEL-CODE(8).
016300     MOVE "BLUE  " TO CTAS-LEVEL-CODE(9).
016400     MOVE "YELLOW" TO CTAS-LEVEL-CODE(10).
016500     MOVE "GREEN " TO CTAS-LEVEL-CODE(11).
016600     MOVE "ORANGE" TO CTAS-LEVEL-CODE(12).
016700     MOVE "ORANGE" TO CTAS-LEVEL-CODE(13).
016800     MOVE "GREEN " TO CTAS-LEVEL-CODE(14).
016900     MOVE "BLUE  " TO CTAS-LEVEL-CODE(15).
017000     MOVE "BLUE  " TO CTAS-LEVEL-CODE(16).
017100     MOVE "BLUE  " TO CTAS-LEVEL-CODE(17).
017200****** ESI -- EMERGENCY SEVERITY INDEX, CODES 1-17
017300     MOVE "YELLOW" TO ESI-LEVEL-CODE(1).
017400     MOVE "YELLOW" TO ESI-LEVEL-CODE(2).
017500     MOVE "RED   " TO ESI-LEVEL-CODE(3).
017600     MOVE "YELLOW" TO ESI-LEVEL-CODE(4).
017700     MOVE "YELLOW" TO ESI-LEVEL-CODE(5).
017800     MOVE "YELLOW" TO ESI-LEVEL-CODE(6).
017900     MOVE "GREEN " TO ESI-LEVEL-CODE(7).
018000     MOVE "YELLOW" TO ESI-LEVEL-CODE(8).
018100     MOVE "BLUE  " TO ESI-LEVEL-CODE(9).
018200     MOVE "YELLOW" TO ESI-LEVEL-CODE(10).
018300     MOVE "GREEN " TO ESI-LEVEL-CODE(11).
018400     MOVE "YELLOW" TO ESI-LEVEL-CODE(12).
018500     MOVE "ORANGE" TO ESI-LEVEL-CODE(13).
018600     MOVE "BLUE  " TO ESI-LEVEL-CODE(14).
018700     MOVE "GREEN " TO ESI-LEVEL-CODE(15).
018800     MOVE "GREEN " TO ESI-LEVEL-CODE(16).
018900     MOVE "BLUE  " TO ESI-LEVEL-CODE(17).
019000 000-EXIT.
019100     EXIT.
019200*
019300****** MANCHESTER TRIAGE SYSTEM LOOKUP.
019400 100-LOOKUP-MTS.
019500     MOVE MTS-LEVEL-CODE(TL-DIAGNOSIS-CODE) TO WS-LEVEL-CODE.
019600 100-EXIT.
019700     EXIT.
019800*
019900****** CANADIAN TRIAGE AND ACUITY SCALE LOOKUP.
020000 200-LOOKUP-CTAS.
020100     MOVE CTAS-LEVEL-CODE(TL-DIAGNOSIS-CODE) TO WS-LEVEL-CODE.
020200 200-EXIT.
020300     EXIT.
020400*
020500****** EMERGENCY SEVERITY INDEX LOOKUP.
020600 300-LOOKUP-ESI.
020700     MOVE ESI-LEVEL-CODE(TL-DIAGNOSIS-CODE) TO WS-LEVEL-CODE.
020800 300-EXIT.
020900     EXIT.
021000*
021100****** COLOR-TO-PRIORITY MAPPING IS THE SAME ACROSS ALL THREE
021200****** SCALES -- RED IS ALWAYS THE MOST URGENT, BLUE THE LEAST,
021300****** REGARDLESS OF WHICH TABLE PRODUCED THE COLOR.
021400 500-SET-PRIORITY-DESC.
021500     MOVE WS-LEVEL-CODE TO TL-TRIAGE-LEVEL-CODE.
021600     EVALUATE WS-LEVEL-CODE
021700         WHEN "RED   "
021800             MOVE 1 TO TL-TRIAGE-PRIORITY
021900             MOVE "Immediate   " TO TL-TRIAGE-DESCRIPTION
022000         WHEN "ORANGE"
022100             MOVE 2 TO TL-TRIAGE-PRIORITY
022200             MOVE "Very Urgent " TO TL-TRIAGE-DESCRIPTION
022300         WHEN "YELLOW"
022400             MOVE 3 TO TL-TRIAGE-PRIORITY
022500             MOVE "Urgent      " TO TL-TRIAGE-DESCRIPTION
022600         WHEN "GREEN "
022700             MOVE 4 TO TL-TRIAGE-PRIORITY
022800             MOVE "Standard    " TO TL-TRIAGE-DESCRIPTION
022900         WHEN "BLUE  "
023000             MOVE 5 TO TL-TRIAGE-PRIORITY
023100             MOVE "Non Urgent  " TO TL-TRIAGE-DESCRIPTION
023200     END-EVALUATE.
023300 500-EXIT.
023400     EXIT.
