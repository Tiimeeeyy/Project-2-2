000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- SHIFT ASSIGNMENT OUTPUT LAYOUT
000400*
000500* RECORD NAME   : ASSIGNMENT-REC
000600* RECORD LENGTH : 50
000700* PRODUCED BY   : SHFSKED, ONE RECORD PER STAFF MEMBER PER DAY
000800*                 IN THE PLANNING PERIOD (WORKING OR OFF-SHIFT)
000900*
001000*****************************************************************
001100* 04/11/91  RSK  ORIGINAL LAYOUT - SKED0104
001200* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001300* 11/14/01  JFH  ADDED TRAILING FILLER BYTE PER SHOP STANDARD
001400*                SKED0177 - EVERY OUTPUT LAYOUT RESERVES AT
001500*                LEAST ONE SPARE BYTE FOR FUTURE EXPANSION
001600*****************************************************************
001700 01  ASSIGNMENT-REC.
001800     05  AS-STAFF-ID               PIC X(36).
001900     05  AS-DAY-INDEX              PIC 9(03).
002000     05  AS-LP-SHIFT-ID            PIC X(10).
002100     05  FILLER                    PIC X(01).
