000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- TRIAGE DIAGNOSIS INPUT LAYOUT
000400*
000500* RECORD NAME   : DIAGNOSIS-REC
000600* RECORD LENGTH : 46
000700* SOURCE        : NIGHTLY EXTRACT FROM ED INTAKE SUBSYSTEM
000800*                 ONE RECORD PER PATIENT DIAGNOSIS CODE TO BE
000900*                 RUN AGAINST THE MTS/CTAS/ESI TRIAGE TABLES.
001000*
001100*****************************************************************
001200* 01/14/91  RSK  ORIGINAL LAYOUT - TRGD0101
001300* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001400* 03/19/03  JFH  WIDENED CLASSIFIER-SCALE PER TRGD0188
001500*****************************************************************
001600 01  DIAGNOSIS-REC.
001700     05  DX-PATIENT-ID            PIC X(36).
001800     05  DX-DIAGNOSIS-CODE        PIC 9(02).
001900     05  DX-CLASSIFIER-SCALE      PIC X(04).
002000         88  DX-SCALE-MTS         VALUE "MTS ".
002100         88  DX-SCALE-CTAS        VALUE "CTAS".
002200         88  DX-SCALE-ESI         VALUE "ESI ".
002300     05  FILLER                   PIC X(04).
