000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- SHIFT DEFINITION RECORD AND SHIFT TABLE
000400*
000500* RECORD NAME   : SHIFT-DEFN-REC  (FILE LAYOUT, 24 BYTES)
000600*                 WS-SHIFT-TABLE  (IN-MEMORY TABLE, SEARCHED BY
000700*                                  LP-SHIFT-ID)
000800* SOURCE        : STAFFING-OFFICE SHIFT CATALOG, ONE ROW PER
000900*                 LABOR-POOL SHIFT CODE IN USE THIS PERIOD
001000*
001100*****************************************************************
001200* 04/11/91  RSK  ORIGINAL LAYOUT - SKED0102
001300* 11/14/01  JFH  RAISED MAX-SHIFT-DEFNS TO 50 - SKED0177
001400*****************************************************************
001500 01  SHIFT-DEFN-REC.
001600     05  SD-LP-SHIFT-ID            PIC X(10).
001700     05  SD-SHIFT-LENGTH-HOURS     PIC 9(02)V9(01).
001800     05  SD-SHIFT-START-HOUR       PIC 9(02)V9(01).
001900     05  SD-IS-OFF-SHIFT           PIC X(01).
002000         88  SD-OFF-SHIFT          VALUE "Y".
002100         88  SD-WORK-SHIFT         VALUE "N".
002200     05  FILLER                    PIC X(07).
002300*
002400 01  WS-SHIFT-TABLE.
002500     05  SHIFT-TAB-ENTRY OCCURS 50 TIMES INDEXED BY SHIFT-IDX.
002600         10  SH-LP-SHIFT-ID             PIC X(10).
002700         10  SH-SHIFT-LENGTH-HOURS      PIC 9(02)V9(01) COMP-3.
002800         10  SH-SHIFT-START-HOUR        PIC 9(02)V9(01) COMP-3.
002900         10  SH-IS-OFF-SHIFT            PIC X(01).
003000             88  SH-OFF-SHIFT           VALUE "Y".
003100         10  FILLER                     PIC X(04).
003200*
003300 77  SHIFT-TABLE-ROWS              PIC S9(04) COMP VALUE ZERO.
003400 77  OFF-SHIFT-IDX-SAVE            PIC S9(04) COMP VALUE ZERO.
