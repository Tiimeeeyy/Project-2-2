000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  SHFSKED.
000400 AUTHOR. R S KOWALSKI.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/11/91.
000700 DATE-COMPILED. 04/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE BASELINE SHIFT SCHEDULE FOR
001400*          THE PLANNING PERIOD.  IT LOADS THE STAFF ROSTER AND
001500*          SHIFT CATALOG INTO TABLES, THEN WALKS THE DEMAND FILE
001600*          ONE DAY AT A TIME (THE DEMAND FILE MUST ARRIVE
001700*          PRE-SORTED ASCENDING BY DAY-INDEX -- THIS PROGRAM DOES
001800*          NOT SORT IT), ASSIGNING ELIGIBLE STAFF TO EACH ROLE
001900*          DEMANDED UNTIL REQUIRED-COUNT IS MET OR STAFF RUN OUT.
002000*
002100*          STAFF ARE ALWAYS WALKED IN STAFF-TABLE LOAD ORDER --
002200*          THIS PROGRAM DOES NOT SHUFFLE OR RANDOMIZE THE WALK
002300*          ORDER.  A PRIOR ANALYST PROPOSAL TO RANDOMIZE STAFF
002400*          SELECTION FOR FAIRNESS WAS REJECTED BY THE STAFFING
002500*          OFFICE -- THE SCHEDULE MUST BE REPRODUCIBLE FROM RUN
002600*          TO RUN GIVEN THE SAME INPUT FILES.
002700*
002800*          AFTER ALL DAYS ARE ASSIGNED, EVERY STAFF/DAY SLOT
002900*          STILL BLANK IS FILLED WITH THE OFF-SHIFT CODE, THEN
003000*          WEEKLY HOURS AND COST ARE ACCUMULATED AND WRITTEN ON A
003100*          WEEK-INDEX CONTROL BREAK, AND A SINGLE SCHEDULE TOTALS
003200*          RECORD CLOSES OUT THE RUN.
003300*
003400*          UNDER-FILLED DEMAND IS NOT TREATED AS AN ERROR BY THIS
003500*          PROGRAM.  IF THE STAFF TABLE RUNS OUT OF ELIGIBLE
003600*          CANDIDATES FOR A ROLE, 300-ASSIGN-DEMAND-ROLE SIMPLY
003700*          STOPS SHORT OF DM-REQUIRED-COUNT AND MOVES ON TO THE
003800*          NEXT DEMAND-REC -- THE STAFFING OFFICE REVIEWS SHORT
003900*          SHIFTS BY HAND FROM THE ASSIGNMENT-FILE, THIS PROGRAM
004000*          DOES NOT FLAG THEM OR ABEND THE RUN.
004100*
004200*          DAY-INDEX AND WEEK-INDEX ARRIVE ON THE RECORDS AND ARE
004300*          WRITTEN BACK OUT 0-ORIGIN, THE SAME NUMBERING THE
004400*          STAFFING OFFICE USES ON THE PRINTED CALENDAR.  EVERY
004500*          COBOL TABLE SUBSCRIPT BUILT FROM THEM IN THIS PROGRAM
004600*          IS 1-ORIGIN -- DAY-IDX AND WEEK-IDX ALWAYS CARRY THE
004700*          EXTERNAL NUMBER PLUS ONE, NEVER THE EXTERNAL NUMBER
004800*          ITSELF.
004900*
005000*****************************************************************
005100*
005200          INPUT FILES             -   DDS0001.STFMSTR
005300                                       DDS0001.SHFDEFN
005400                                       DDS0001.DEMAND
005500*
005600          OUTPUT FILES PRODUCED   -   DDS0001.ASGNREC
005700                                       DDS0001.WKHRREC
005800                                       DDS0001.SCHTOTR
005900*
006000          DUMP FILE               -   SYSOUT
006100*
006200*****************************************************************
006300* 04/11/91  RSK  ORIGINAL PROGRAM - SKED0101
006400* 07/30/93  DWC  ADDED CNS/NP/CRNA ROLE VALUES TO STAFF TABLE PER
006500*                SKED0140
006600* 06/02/98  LMP  Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN THIS
006700*                PROGRAM
006800* 11/14/01  JFH  RAISED MAX-STAFF-ENTRIES TO 200 AND
006900*                MAX-SHIFT-DEFNS TO 50 PER SKED0177 -- CAMPUS
007000*                EXPANSION OUTGREW THE OLD TABLE SIZES
007100* 02/19/08  MNT  ADDED THE MINIMUM-REST-AFTER-LONG-SHIFT CHECK TO
007200*                350-ELIGIBILITY-CHECK PER SKED0214 -- STAFFING
007300*                OFFICE COMPLAINT OF BACK-TO-BACK DOUBLE SHIFTS
007400* 07/11/11  MNT  REVIEWED RP-MAX-TOTAL-HRS-PER-WK AND
007500*                RP-MIN-REST-HOURS AGAINST THE CURRENT STAFFING
007600*                OFFICE POLICY PER SKED0220 - NO CHANGE REQUIRED
007700* 01/08/15  JFH  REPLACED THE MANUAL SHIFT-TABLE SCAN IN
007800*                250-FIND-SHIFT-DEFN WITH A REAL SEARCH VERB PER
007900*                SKED0231 -- SAME LOOKUP RESULT, CLEANER CODE
008000*****************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200*
009300     SELECT STAFF-MASTER-FILE
009400     ASSIGN TO UT-S-STFMSTR
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       FILE STATUS IS SFCODE.
009700*
009800     SELECT SHIFT-DEFINITION-FILE
009900     ASSIGN TO UT-S-SHFDEFN
010000       ORGANIZATION IS LINE SEQUENTIAL
010100       FILE STATUS IS HFCODE.
010200*
010300     SELECT DEMAND-FILE
010400     ASSIGN TO UT-S-DEMAND
010500       ORGANIZATION IS LINE SEQUENTIAL
010600       FILE STATUS IS DFCODE.
010700*
010800     SELECT ASSIGNMENT-FILE
010900     ASSIGN TO UT-S-ASGNOUT
011000       ORGANIZATION IS LINE SEQUENTIAL
011100       FILE STATUS IS AFCODE.
011200*
011300     SELECT WEEKLY-HOURS-FILE
011400     ASSIGN TO UT-S-WKHROUT
011500       ORGANIZATION IS LINE SEQUENTIAL
011600       FILE STATUS IS WFCODE.
011700*
011800     SELECT SCHEDULE-TOTALS-FILE
011900     ASSIGN TO UT-S-TOTLOUT
012000       ORGANIZATION IS LINE SEQUENTIAL
012100       FILE STATUS IS TFCODE.
012200*
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 130 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC  PIC X(130).
013200*
013300****** ONE RECORD PER STAFF MEMBER, HR ROSTER EXTRACT.
013400 FD  STAFF-MASTER-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 98 CHARACTERS
013800     DATA RECORD IS FD-STFMSTR-REC.
013900 01  FD-STFMSTR-REC                  PIC X(98).
014000*
014100****** ONE RECORD PER LABOR-POOL SHIFT CODE IN USE THIS PERIOD.
014200 FD  SHIFT-DEFINITION-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 24 CHARACTERS
014600     DATA RECORD IS FD-SHFDEFN-REC.
014700 01  FD-SHFDEFN-REC                  PIC X(24).
014800*
014900****** DEMAND FILE ARRIVES PRE-SORTED ASCENDING DAY-INDEX FROM
015000****** THE UPSTREAM PLANNING STEP.  THIS PROGRAM DOES NOT SORT.
015100 FD  DEMAND-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 39 CHARACTERS
015500     DATA RECORD IS FD-DEMAND-REC.
015600 01  FD-DEMAND-REC                   PIC X(39).
015700*
015800****** ONE RECORD PER STAFF MEMBER PER DAY IN THE PERIOD.
015900 FD  ASSIGNMENT-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 50 CHARACTERS
016300     DATA RECORD IS FD-ASGNREC.
016400 01  FD-ASGNREC                      PIC X(50).
016500*
016600****** ONE RECORD PER STAFF MEMBER PER WEEK ON THE WEEK-INDEX
016700****** CONTROL BREAK.
016800 FD  WEEKLY-HOURS-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 62 CHARACTERS
017200     DATA RECORD IS FD-WKHRREC.
017300 01  FD-WKHRREC                      PIC X(62).
017400*
017500****** SINGLE RECORD AT END OF RUN.
017600 FD  SCHEDULE-TOTALS-FILE
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 13 CHARACTERS
018000     DATA RECORD IS FD-SCHTOTR-REC.
018100 01  FD-SCHTOTR-REC                  PIC X(13).
018200*
018300****** ONE 2-BYTE STATUS FIELD PER FILE, HOUSE STANDARD.  ONLY THE
018400****** THREE INPUT FILES NEED AN 88-LEVEL -- THE THREE OUTPUT
018500****** FILES ARE NEVER TESTED FOR END-OF-FILE.
018600 WORKING-STORAGE SECTION.
018700*
018800 01  FILE-STATUS-CODES.
018900     05  SFCODE                    PIC X(02).
019000         88  NO-MORE-STAFF         VALUE "10".
019100     05  HFCODE                    PIC X(02).
019200         88  NO-MORE-SHIFTDEFS     VALUE "10".
019300     05  DFCODE                    PIC X(02).
019400         88  NO-MORE-DEMAND        VALUE "10".
019500     05  AFCODE                    PIC X(02).
019600     05  WFCODE                    PIC X(02).
019700     05  TFCODE                    PIC X(02).
019800*
019900 COPY STFMSTR.
020000 COPY SHFDEFN.
020100 COPY DEMDREC.
020200 COPY ASGNREC.
020300 COPY WKHRREC.
020400 COPY SCHTOTR.
020500*
020600****** JOB-START DATE, DISPLAY ONLY -- APPEARS ON NO OUTPUT
020700****** RECORD, JUST THE SYSOUT BANNER.  BROKEN OUT YY/MM/DD BY THE
020800****** ALT REDEFINES IN CASE OPERATIONS EVER WANTS IT ON THE LOG.
020900 01  WS-RUN-DATE-NUM                PIC 9(06).
021000 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-NUM.
021100     05  WS-RUN-YY                  PIC 9(02).
021200     05  WS-RUN-MM                  PIC 9(02).
021300     05  WS-RUN-DD                  PIC 9(02).
021400*
021500****** SPARE HOLD AREA, SAME SHAPE AS THE OTHER PROGRAMS' DUMP
021600****** GROUPS -- NOT CURRENTLY WRITTEN TO SYSOUT, KEPT FOR WHEN
021700****** OPERATIONS ASKS FOR A DEMAND-REC DUMP ON A BAD RUN.
021800 01  WS-DEMAND-HOLD-GROUP.
021900     05  WS-DEMAND-HOLD-TEXT        PIC X(39).
022000 01  WS-DEMAND-HOLD-ALT REDEFINES WS-DEMAND-HOLD-GROUP.
022100     05  WS-DEMAND-HOLD-BYTES       PIC X(39).
022200*
022300****** RUN-WIDE STAFFING OFFICE POLICY CONSTANTS -- 350-
022400****** ELIGIBILITY-CHECK'S RULES 2 AND 3 TEST AGAINST THESE, NOT
022500****** AGAINST LITERALS BURIED IN THE PROCEDURE DIVISION.
022600 01  RUN-PARAMETERS.
022700*        RULE 2 - ABSOLUTE WEEKLY HOUR CAP, INCLUDING OVERTIME.
022800     05  RP-MAX-TOTAL-HRS-PER-WK    PIC 9(02)V9(01) COMP-3
022900                                     VALUE 48.0.
023000*        OVERTIME THRESHOLD USED BY 652-ONE-WEEK'S COST SPLIT.
023100     05  RP-MAX-REGULAR-HRS-PER-WK  PIC 9(02)V9(01) COMP-3
023200                                     VALUE 40.0.
023300*        RULE 3 - MINIMUM HOURS OFF BETWEEN A LONG SHIFT AND THE
023400*        NEXT ONE.
023500     05  RP-MIN-REST-HOURS          PIC 9(02)V9(01) COMP-3
023600                                     VALUE 10.0.
023700*        RULE 3 - A SHIFT THIS LONG OR LONGER TRIGGERS THE REST
023800*        CHECK AT ALL; SHORTER SHIFTS NEVER DO.
023900     05  RP-LONG-SHIFT-HOURS        PIC 9(02)V9(01) COMP-3
024000                                     VALUE 12.0.
024100*        LENGTH OF THE PLANNING PERIOD -- MATCHES STFMSTR.CPY'S
024200*        ST-DAY-ASGN-TABLE OCCURS 98 TIMES.
024300     05  RP-NUM-DAYS-IN-PERIOD      PIC 9(03) COMP VALUE 98.
024400 01  RUN-PARAMETERS-ALT REDEFINES RUN-PARAMETERS.
024500     05  FILLER                     PIC X(09).
024600*
024700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024800     05  RECORDS-READ-STAFF         PIC S9(09) COMP.
024900     05  RECORDS-READ-SHIFTDEF      PIC S9(09) COMP.
025000     05  RECORDS-READ-DEMAND        PIC S9(09) COMP.
025100     05  RECORDS-WRITTEN-ASGN       PIC S9(09) COMP.
025200     05  RECORDS-WRITTEN-WKHR       PIC S9(09) COMP.
025300     05  WS-CURRENT-DAY             PIC 9(03) COMP.
025400     05  WS-CURRENT-WEEK            PIC 9(02) COMP.
025500     05  WS-PREV-DAY                PIC 9(03) COMP.
025600*
025700 01  WS-COUNTER-DUMP-VIEW REDEFINES
025800         COUNTERS-IDXS-AND-ACCUMULATORS.
025900     05  FILLER                     PIC X(28).
026000*
026100****** MORE-XXXX-SW ARE THE PRIMING FLAGS FOR THE THREE INPUT
026200****** FILES -- SET BY THEIR RESPECTIVE 9NN-READ PARAGRAPHS.
026300****** THE OTHER THREE ARE SET FRESH EVERY TIME THE PARAGRAPH
026400****** THAT OWNS THEM RUNS -- NONE OF THEM CARRY A VALUE ACROSS
026500****** CALLS.
026600 01  FLAGS-AND-SWITCHES.
026700     05  MORE-STAFF-SW              PIC X(01) VALUE "Y".
026800     05  MORE-SHIFTDEF-SW           PIC X(01) VALUE "Y".
026900     05  MORE-DEMAND-SW             PIC X(01) VALUE "Y".
027000         88  NO-MORE-DEMAND-RECS    VALUE "N".
027100     05  SHIFT-FOUND-SW             PIC X(01).
027200         88  SHIFT-WAS-FOUND        VALUE "Y".
027300     05  STAFF-ELIGIBLE-SW          PIC X(01).
027400         88  STAFF-IS-ELIGIBLE      VALUE "Y".
027500     05  SAME-DAY-SW                PIC X(01).
027600         88  DAY-UNCHANGED          VALUE "Y".
027700*
027800****** WORK FIELDS FOR 300-ASSIGN-DEMAND-ROLE AND ITS CHILD
027900****** PARAGRAPHS 310-TRY-ONE-STAFF AND 350-ELIGIBILITY-CHECK.
028000 01  WS-ASSIGN-WORK.
028100*        HOW MANY OF THE DEMANDED ROLE STILL NEED TO BE FOUND.
028200     05  WS-NEED-COUNT              PIC 9(03) COMP-3.
028300*        HOW MANY HAVE BEEN FOUND SO FAR THIS DEMAND-REC.
028400     05  WS-FOUND-COUNT             PIC 9(03) COMP-3.
028500     05  WS-PREV-SHIFT-LEN          PIC 9(02)V9(01) COMP-3.
028600     05  WS-PREV-SHIFT-START        PIC 9(02)V9(01) COMP-3.
028700     05  WS-PREV-SHIFT-OFF-SW       PIC X(01).
028800     05  WS-CAND-WEEK-HOURS         PIC S9(04)V9(01) COMP-3.
028900     05  WS-REST-AVAILABLE          PIC S9(04)V9(01) COMP-3.
029000*
029100****** WORK FIELDS FOR THE WEEKLY HOUR/COST SPLIT IN 652-ONE-WEEK.
029200 01  WS-WEEKLY-SPLIT-WORK.
029300     05  WS-TOTAL-HOURS             PIC 9(04)V9(01) COMP-3.
029400     05  WS-REGULAR-HOURS           PIC 9(04)V9(01) COMP-3.
029500     05  WS-OVERTIME-HOURS          PIC 9(04)V9(01) COMP-3.
029600     05  WS-WEEKLY-COST             PIC 9(07)V9(02) COMP-3.
029700     05  WS-TOTAL-SCHEDULE-COST     PIC 9(09)V9(02) COMP-3.
029800 01  WS-WEEKLY-SPLIT-WORK-ALT REDEFINES WS-WEEKLY-SPLIT-WORK.
029900     05  FILLER                     PIC X(20).
030000*
030100 COPY ABENDREC.
030200*
030300****** MAINLINE.  FIVE STAGES, STRICTLY IN ORDER -- SETUP, THE
030400****** DAY-BY-DAY DEMAND PASS, THE OFF-SHIFT FILL-IN, THE WEEKLY
030500****** HOUR/COST BREAK, AND THE ONE-RECORD RUN TOTAL.  NONE OF THE
030600****** LATER STAGES CAN START UNTIL THE ONE BEFORE IT HAS TOUCHED
030700****** EVERY STAFF MEMBER AND EVERY DAY -- THERE IS NO WAY TO RUN
030800****** THESE FIVE STAGES INTERLEAVED.
030900 PROCEDURE DIVISION.
031000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031100     PERFORM 100-MAINLINE THRU 100-EXIT
031200             UNTIL NO-MORE-DEMAND-RECS.
031300     PERFORM 600-FILL-OFF-SHIFTS THRU 600-EXIT.
031400     PERFORM 650-WEEKLY-BREAK THRU 650-EXIT.
031500     PERFORM 690-WRITE-SCHEDULE-TOTALS THRU 690-EXIT.
031600     PERFORM 999-CLEANUP THRU 999-EXIT.
031700     MOVE +0 TO RETURN-CODE.
031800     GOBACK.
031900*
032000****** ONE-TIME SETUP -- LOAD BOTH IN-MEMORY TABLES, PRIME THE
032100****** OFF-SHIFT LOOKUP, AND PRIME THE FIRST DEMAND RECORD SO
032200****** 100-MAINLINE CAN START ITS CONTROL BREAK ON DAY-INDEX.
032300 000-HOUSEKEEPING.
032400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032500     DISPLAY "******** BEGIN JOB SHFSKED ********".
032600     ACCEPT  WS-RUN-DATE-NUM FROM DATE.
032700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
032800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
032900     PERFORM 910-READ-STAFFFILE THRU 910-EXIT.
033000     PERFORM 050-LOAD-STAFF-TABLE THRU 050-EXIT
033100             VARYING STAFF-IDX FROM 1 BY 1 UNTIL NO-MORE-STAFF.
033200     PERFORM 920-READ-SHIFTDEFFILE THRU 920-EXIT.
033300     PERFORM 060-LOAD-SHIFT-TABLE THRU 060-EXIT
033400             VARYING SHIFT-IDX FROM 1 BY 1
033500             UNTIL NO-MORE-SHIFTDEFS.
033600     IF STAFF-TABLE-ROWS EQUAL ZERO
033700         MOVE "EMPTY STAFF MASTER FILE" TO ABEND-REASON
033800         GO TO 1000-ABEND-RTN.
033900     IF SHIFT-TABLE-ROWS EQUAL ZERO
034000         MOVE "EMPTY SHIFT DEFINITION FILE" TO ABEND-REASON
034100         GO TO 1000-ABEND-RTN.
034200     PERFORM 070-FIND-OFF-SHIFT THRU 070-EXIT.
034300     PERFORM 900-READ-DEMANDFILE THRU 900-EXIT.
034400     IF NO-MORE-DEMAND-RECS
034500         MOVE "EMPTY DEMAND FILE" TO ABEND-REASON
034600         GO TO 1000-ABEND-RTN.
034700     MOVE DM-DAY-INDEX TO WS-CURRENT-DAY.
034800 000-EXIT.
034900     EXIT.
035000*
035100****** LOADS THE STAFF ROSTER IN FILE ORDER.  THIS ORDER IS THE
035200****** ORDER STAFF ARE LATER WALKED IN 300-ASSIGN-DEMAND-ROLE --
035300****** NEVER SHUFFLED, NEVER RE-SORTED.  THE FIRST RECORD WAS
035400****** ALREADY PRIMED BY 910-READ-STAFFFILE IN 000-HOUSEKEEPING.
035500 050-LOAD-STAFF-TABLE.
035600     MOVE "050-LOAD-STAFF-TABLE" TO PARA-NAME.
035700     MOVE SM-STAFF-ID   TO ST-STAFF-ID(STAFF-IDX).
035800     MOVE SM-STAFF-NAME TO ST-STAFF-NAME(STAFF-IDX).
035900     MOVE SM-STAFF-ROLE TO ST-STAFF-ROLE(STAFF-IDX).
036000     MOVE SM-REGULAR-HOURLY-WAGE
036100                         TO ST-REGULAR-HOURLY-WAGE(STAFF-IDX).
036200     MOVE SM-OVERTIME-MULTIPLIER
036300                         TO ST-OVERTIME-MULTIPLIER(STAFF-IDX).
036400     PERFORM 052-INIT-WEEK-SLOT THRU 052-EXIT
036500             VARYING WEEK-IDX FROM 1 BY 1 UNTIL WEEK-IDX > 14.
036600     PERFORM 054-INIT-DAY-SLOT THRU 054-EXIT
036700             VARYING DAY-IDX FROM 1 BY 1 UNTIL DAY-IDX > 98.
036800     ADD +1 TO STAFF-TABLE-ROWS.
036900     PERFORM 910-READ-STAFFFILE THRU 910-EXIT.
037000 050-EXIT.
037100     EXIT.
037200*
037300****** ZEROES ONE WEEK'S ACCUMULATOR FOR THE STAFF MEMBER JUST
037400****** LOADED.  CALLED ONCE PER WEEK IN THE PLANNING PERIOD.
037500 052-INIT-WEEK-SLOT.
037600     MOVE ZERO TO ST-WK-TOTAL-HOURS(STAFF-IDX, WEEK-IDX).
037700 052-EXIT.
037800     EXIT.
037900*
038000****** BLANKS ONE DAY'S ASSIGNMENT SLOT FOR THE STAFF MEMBER JUST
038100****** LOADED.  CALLED ONCE PER DAY IN THE PLANNING PERIOD.
038200 054-INIT-DAY-SLOT.
038300     MOVE SPACES TO ST-DAY-SHIFT-ID(STAFF-IDX, DAY-IDX).
038400     MOVE "N" TO ST-DAY-ASSIGNED-SW(STAFF-IDX, DAY-IDX).
038500     MOVE ZERO TO ST-DAY-SHIFT-LENGTH(STAFF-IDX, DAY-IDX).
038600     MOVE ZERO TO ST-DAY-SHIFT-START(STAFF-IDX, DAY-IDX).
038700 054-EXIT.
038800     EXIT.
038900*
039000****** SHIFT TABLE IS BUILT IN KEY ORDER AS IT IS READ.  THE
039100****** CATALOG IS EXPECTED SMALL (UNDER 50 ROWS) SO NO SEPARATE
039200****** SORT STEP IS TAKEN -- SEARCH BELOW IS A SEQUENTIAL SCAN.
039300****** THE FIRST RECORD WAS ALREADY PRIMED BY 920-READ-
039400****** SHIFTDEFFILE IN 000-HOUSEKEEPING.
039500 060-LOAD-SHIFT-TABLE.
039600     MOVE "060-LOAD-SHIFT-TABLE" TO PARA-NAME.
039700     MOVE SD-LP-SHIFT-ID        TO SH-LP-SHIFT-ID(SHIFT-IDX).
039800     MOVE SD-SHIFT-LENGTH-HOURS TO
039900                             SH-SHIFT-LENGTH-HOURS(SHIFT-IDX).
040000     MOVE SD-SHIFT-START-HOUR   TO
040100                             SH-SHIFT-START-HOUR(SHIFT-IDX).
040200     MOVE SD-IS-OFF-SHIFT       TO SH-IS-OFF-SHIFT(SHIFT-IDX).
040300     ADD +1 TO SHIFT-TABLE-ROWS.
040400     PERFORM 920-READ-SHIFTDEFFILE THRU 920-EXIT.
040500 060-EXIT.
040600     EXIT.
040700*
040800****** REMEMBERS WHICH SHIFT-TABLE ROW IS THE DESIGNATED OFF
040900****** SHIFT, SO 600-FILL-OFF-SHIFTS NEVER HAS TO SEARCH FOR IT.
041000 070-FIND-OFF-SHIFT.
041100     MOVE "070-FIND-OFF-SHIFT" TO PARA-NAME.
041200     MOVE ZERO TO OFF-SHIFT-IDX-SAVE.
041300     PERFORM 071-CHECK-OFF-SHIFT-ROW THRU 071-EXIT
041400             VARYING SHIFT-IDX FROM 1 BY 1
041500             UNTIL SHIFT-IDX > SHIFT-TABLE-ROWS.
041600     IF OFF-SHIFT-IDX-SAVE EQUAL ZERO
041700         MOVE "NO OFF-SHIFT DEFINED IN SHIFT CATALOG" TO
041800                                                    ABEND-REASON
041900         GO TO 1000-ABEND-RTN.
042000 070-EXIT.
042100     EXIT.
042200*
042300****** ONLY ONE ROW IN THE CATALOG MAY BE FLAGGED AS THE OFF
042400****** SHIFT -- IF MORE THAN ONE WERE, THIS LEAVES THE LAST ONE
042500****** FOUND IN OFF-SHIFT-IDX-SAVE.
042600 071-CHECK-OFF-SHIFT-ROW.
042700     IF SH-OFF-SHIFT(SHIFT-IDX)
042800         MOVE SHIFT-IDX TO OFF-SHIFT-IDX-SAVE.
042900 071-EXIT.
043000     EXIT.
043100*
043200****** DRIVES ONE DAY'S WORTH OF DEMAND RECORDS.  THE DEMAND
043300****** FILE ARRIVES PRE-SORTED ASCENDING DAY-INDEX, SO A SIMPLE
043400****** CONTROL BREAK ON DM-DAY-INDEX IS ALL THAT IS NEEDED.
043500 100-MAINLINE.
043600     MOVE "100-MAINLINE" TO PARA-NAME.
043700*        HOLD TODAY'S DAY-INDEX SO 200-PROCESS-DAY'S LOOP KNOWS
043800*        WHEN THE INCOMING DEMAND-REC HAS ROLLED TO THE NEXT DAY.
043900     MOVE WS-CURRENT-DAY TO WS-PREV-DAY.
044000     PERFORM 200-PROCESS-DAY THRU 200-EXIT
044100             UNTIL NO-MORE-DEMAND-RECS
044200             OR DM-DAY-INDEX NOT EQUAL TO WS-PREV-DAY.
044300     IF NOT NO-MORE-DEMAND-RECS
044400         MOVE DM-DAY-INDEX TO WS-CURRENT-DAY.
044500 100-EXIT.
044600     EXIT.
044700*
044800****** ONE PASS PER DEMAND-REC.  A SHIFT-ID THAT IS NOT IN THE
044900****** CATALOG IS NOT AN EDIT ERROR IN THIS PROGRAM -- THE ROW IS
045000****** SIMPLY SKIPPED AND THAT DEMAND GOES UNFILLED.  CENSEDIT-
045100****** STYLE REJECT FILES ARE NOT PART OF THIS UNIT.
045200 200-PROCESS-DAY.
045300     MOVE "200-PROCESS-DAY" TO PARA-NAME.
045400     PERFORM 250-FIND-SHIFT-DEFN THRU 250-EXIT.
045500     IF SHIFT-WAS-FOUND
045600         PERFORM 300-ASSIGN-DEMAND-ROLE THRU 300-EXIT.
045700     ADD +1 TO RECORDS-READ-DEMAND.
045800     PERFORM 900-READ-DEMANDFILE THRU 900-EXIT.
045900 200-EXIT.
046000     EXIT.
046100*
046200****** SEQUENTIAL SCAN OF THE SHIFT TABLE -- THE CATALOG IS SMALL
046300****** ENOUGH (UNDER 50 ROWS) THAT A BINARY SEARCH BUYS NOTHING.
046400****** SHIFT-IDX IS LEFT POINTING AT THE MATCHED ROW ON RETURN --
046500****** 300-ASSIGN-DEMAND-ROLE AND 350-ELIGIBILITY-CHECK BOTH
046600****** DEPEND ON THIS.
046700 250-FIND-SHIFT-DEFN.
046800     MOVE "250-FIND-SHIFT-DEFN" TO PARA-NAME.
046900     MOVE "N" TO SHIFT-FOUND-SW.
047000     SET SHIFT-IDX TO 1.
047100     SEARCH SHIFT-TAB-ENTRY
047200         AT END
047300             MOVE "N" TO SHIFT-FOUND-SW
047400         WHEN SH-LP-SHIFT-ID(SHIFT-IDX) EQUAL TO DM-LP-SHIFT-ID
047500             MOVE "Y" TO SHIFT-FOUND-SW
047600     END-SEARCH.
047700 250-EXIT.
047800     EXIT.
047900*
048000****** WALKS THE STAFF TABLE IN LOAD ORDER LOOKING FOR ELIGIBLE
048100****** STAFF OF THE DEMANDED ROLE, UP TO DM-REQUIRED-COUNT.  NO
048200****** RANDOMIZATION OF THE WALK ORDER IS DONE -- SEE REMARKS.
048300 300-ASSIGN-DEMAND-ROLE.
048400     MOVE "300-ASSIGN-DEMAND-ROLE" TO PARA-NAME.
048500     MOVE DM-REQUIRED-COUNT TO WS-NEED-COUNT.
048600     MOVE ZERO TO WS-FOUND-COUNT.
048700     PERFORM 310-TRY-ONE-STAFF THRU 310-EXIT
048800             VARYING STAFF-IDX FROM 1 BY 1
048900             UNTIL STAFF-IDX > STAFF-TABLE-ROWS
049000             OR WS-FOUND-COUNT >= WS-NEED-COUNT.
049100 300-EXIT.
049200     EXIT.
049300*
049400****** SKIP THIS CANDIDATE IF THE ROLE DOESN'T MATCH OR
049500****** 350-ELIGIBILITY-CHECK TURNS THEM DOWN.  OTHERWISE RECORD
049600****** THE ASSIGNMENT AND ROLL THE HOURS INTO THE WEEKLY
049700****** ACCUMULATOR THAT 350-ELIGIBILITY-CHECK'S RULE 2 LATER
049800****** TESTS AGAINST RP-MAX-TOTAL-HRS-PER-WK.
049900 310-TRY-ONE-STAFF.
050000*        WRONG ROLE -- NOT A CANDIDATE FOR THIS DEMAND-REC AT ALL.
050100     IF ST-STAFF-ROLE(STAFF-IDX) NOT EQUAL TO DM-DEMAND-ROLE
050200         GO TO 310-EXIT.
050300*        RIGHT ROLE BUT RULES 1-3 STILL HAVE TO CLEAR.
050400     PERFORM 350-ELIGIBILITY-CHECK THRU 350-EXIT.
050500     IF NOT STAFF-IS-ELIGIBLE
050600         GO TO 310-EXIT.
050700*        DAY-IDX IS 1-ORIGIN, WS-CURRENT-DAY IS 0-ORIGIN -- EVERY
050800*        TABLE REFERENCE BELOW HAS TO ADD THE 1 BACK IN.
050900     SET DAY-IDX TO WS-CURRENT-DAY.
051000     ADD +1 TO DAY-IDX.
051100*        RECORD THE ASSIGNMENT IN THE STAFF TABLE.  602-FILL-ONE-
051200*        DAY LATER CHECKS ST-DAY-ASSIGNED-SW TO SKIP THIS SLOT.
051300     MOVE DM-LP-SHIFT-ID TO
051400             ST-DAY-SHIFT-ID(STAFF-IDX, DAY-IDX).
051500     MOVE "Y" TO
051600             ST-DAY-ASSIGNED-SW(STAFF-IDX, DAY-IDX).
051700     MOVE SH-SHIFT-LENGTH-HOURS(SHIFT-IDX) TO
051800             ST-DAY-SHIFT-LENGTH(STAFF-IDX, DAY-IDX).
051900     MOVE SH-SHIFT-START-HOUR(SHIFT-IDX) TO
052000             ST-DAY-SHIFT-START(STAFF-IDX, DAY-IDX).
052100*        ROLL THIS SHIFT'S HOURS INTO THE WEEKLY ACCUMULATOR THAT
052200*        RULE 2 TESTS ON THE NEXT CANDIDATE AND THAT 652-ONE-WEEK
052300*        LATER SPLITS INTO REGULAR/OVERTIME.
052400     COMPUTE WS-CURRENT-WEEK = WS-CURRENT-DAY / 7.
052500     SET WEEK-IDX TO WS-CURRENT-WEEK.
052600     ADD +1 TO WEEK-IDX.
052700     ADD SH-SHIFT-LENGTH-HOURS(SHIFT-IDX) TO
052800             ST-WK-TOTAL-HOURS(STAFF-IDX, WEEK-IDX).
052900     ADD +1 TO WS-FOUND-COUNT.
053000     ADD +1 TO RECORDS-WRITTEN-ASGN.
053100 310-EXIT.
053200     EXIT.
053300*
053400****** BUSINESS RULES 1-3 FOR A CANDIDATE STAFF/SHIFT/DAY
053500****** ASSIGNMENT.  ALL THREE MUST PASS OR THE CANDIDATE IS
053600****** PASSED OVER -- UNDER-FILL IS ALLOWED, IT IS NOT AN ERROR.
053700 350-ELIGIBILITY-CHECK.
053800     MOVE "350-ELIGIBILITY-CHECK" TO PARA-NAME.
053900     MOVE "N" TO STAFF-ELIGIBLE-SW.
054000     SET DAY-IDX TO WS-CURRENT-DAY.
054100     ADD +1 TO DAY-IDX.
054200*
054300****** RULE 1 - NO ASSIGNMENT ALREADY RECORDED FOR THIS DAY.
054400     IF ST-DAY-IS-ASSIGNED(STAFF-IDX, DAY-IDX)
054500         GO TO 350-EXIT.
054600*
054700****** RULE 2 - WEEKLY HOUR CAP.
054800     COMPUTE WS-CURRENT-WEEK = WS-CURRENT-DAY / 7.
054900     SET WEEK-IDX TO WS-CURRENT-WEEK.
055000     ADD +1 TO WEEK-IDX.
055100     COMPUTE WS-CAND-WEEK-HOURS =
055200             ST-WK-TOTAL-HOURS(STAFF-IDX, WEEK-IDX) +
055300             SH-SHIFT-LENGTH-HOURS(SHIFT-IDX).
055400     IF WS-CAND-WEEK-HOURS > RP-MAX-TOTAL-HRS-PER-WK
055500         GO TO 350-EXIT.
055600*
055700****** RULE 3 - MINIMUM REST AFTER A LONG (12+ HOUR) SHIFT THE
055800****** PREVIOUS DAY.  DAY ZERO HAS NO PREVIOUS DAY TO CHECK.
055900     IF WS-CURRENT-DAY EQUAL ZERO
056000         MOVE "Y" TO STAFF-ELIGIBLE-SW
056100         GO TO 350-EXIT.
056200*
056300*        DAY-IDX IS NOW REPOINTED AT YESTERDAY, NOT TODAY.
056400     SET DAY-IDX TO WS-CURRENT-DAY.
056500     IF NOT ST-DAY-IS-ASSIGNED(STAFF-IDX, DAY-IDX)
056600         MOVE "Y" TO STAFF-ELIGIBLE-SW
056700         GO TO 350-EXIT.
056800*
056900*        NO REST PROBLEM UNLESS YESTERDAY'S SHIFT WAS ITSELF
057000*        LONG -- A SHORT SHIFT YESTERDAY NEVER TRIGGERS RULE 3.
057100     MOVE ST-DAY-SHIFT-LENGTH(STAFF-IDX, DAY-IDX) TO
057200             WS-PREV-SHIFT-LEN.
057300     MOVE ST-DAY-SHIFT-START(STAFF-IDX, DAY-IDX) TO
057400             WS-PREV-SHIFT-START.
057500     IF WS-PREV-SHIFT-LEN < RP-LONG-SHIFT-HOURS
057600         MOVE "Y" TO STAFF-ELIGIBLE-SW
057700         GO TO 350-EXIT.
057800*
057900*        ADD 24.0 TO TODAY'S START HOUR SO THE SUBTRACTION WORKS
058000*        ACROSS THE DAY BOUNDARY -- YESTERDAY'S SHIFT END CAN LAND
058100*        AFTER MIDNIGHT OF YESTERDAY, WHICH IS BEFORE MIDNIGHT OF
058200*        TODAY ON A SINGLE 24-HOUR CLOCK.
058300     COMPUTE WS-REST-AVAILABLE =
058400             (SH-SHIFT-START-HOUR(SHIFT-IDX) + 24.0) -
058500             (WS-PREV-SHIFT-START + WS-PREV-SHIFT-LEN).
058600     IF WS-REST-AVAILABLE >= RP-MIN-REST-HOURS
058700         MOVE "Y" TO STAFF-ELIGIBLE-SW.
058800 350-EXIT.
058900     EXIT.
059000*
059100****** EVERY STAFF/DAY SLOT STILL BLANK AFTER ALL DEMAND IS
059200****** PROCESSED GETS THE DESIGNATED OFF-SHIFT CODE.  ONE
059300****** ASSIGNMENT-RECORD IS WRITTEN PER STAFF MEMBER PER DAY.
059400 600-FILL-OFF-SHIFTS.
059500     MOVE "600-FILL-OFF-SHIFTS" TO PARA-NAME.
059600     PERFORM 601-FILL-STAFF-DAYS THRU 601-EXIT
059700             VARYING STAFF-IDX FROM 1 BY 1
059800             UNTIL STAFF-IDX > STAFF-TABLE-ROWS.
059900 600-EXIT.
060000     EXIT.
060100*
060200****** ONE PASS PER STAFF MEMBER OVER EVERY DAY IN THE PERIOD.
060300 601-FILL-STAFF-DAYS.
060400     PERFORM 602-FILL-ONE-DAY THRU 602-EXIT
060500             VARYING DAY-IDX FROM 1 BY 1
060600             UNTIL DAY-IDX > RP-NUM-DAYS-IN-PERIOD.
060700 601-EXIT.
060800     EXIT.
060900*
061000****** IF DEMAND NEVER CLAIMED THIS SLOT, IT GETS THE CATALOG'S
061100****** DESIGNATED OFF-SHIFT CODE.  EITHER WAY AN ASSIGNMENT-REC
061200****** IS WRITTEN -- EVERY STAFF MEMBER GETS ONE RECORD PER DAY,
061300****** WORKING OR NOT.
061400 602-FILL-ONE-DAY.
061500     IF NOT ST-DAY-IS-ASSIGNED(STAFF-IDX, DAY-IDX)
061600         MOVE SH-LP-SHIFT-ID(OFF-SHIFT-IDX-SAVE) TO
061700                 ST-DAY-SHIFT-ID(STAFF-IDX, DAY-IDX)
061800         MOVE "Y" TO
061900                 ST-DAY-ASSIGNED-SW(STAFF-IDX, DAY-IDX).
062000     MOVE ST-STAFF-ID(STAFF-IDX)     TO AS-STAFF-ID.
062100     COMPUTE AS-DAY-INDEX = DAY-IDX - 1.
062200     MOVE ST-DAY-SHIFT-ID(STAFF-IDX, DAY-IDX) TO
062300             AS-LP-SHIFT-ID.
062400     WRITE FD-ASGNREC FROM ASSIGNMENT-REC.
062500     ADD +1 TO RECORDS-WRITTEN-ASGN.
062600 602-EXIT.
062700     EXIT.
062800*
062900****** WEEKLY HOUR/COST CONTROL BREAK, ONE RECORD PER STAFF
063000****** MEMBER PER WEEK.  COST IS ROUNDED HERE, AT THE PER-
063100****** STAFF/WEEK GRANULARITY -- THE RUN TOTAL IN 690 IS THE
063200****** UNROUNDED SUM OF THESE ALREADY-ROUNDED FIGURES.
063300 650-WEEKLY-BREAK.
063400     MOVE "650-WEEKLY-BREAK" TO PARA-NAME.
063500     MOVE ZERO TO WS-TOTAL-SCHEDULE-COST.
063600     PERFORM 651-STAFF-WEEKS THRU 651-EXIT
063700             VARYING STAFF-IDX FROM 1 BY 1
063800             UNTIL STAFF-IDX > STAFF-TABLE-ROWS.
063900 650-EXIT.
064000     EXIT.
064100*
064200****** ONE PASS PER STAFF MEMBER OVER ALL 14 WEEKS OF
064300****** ACCUMULATOR SLOTS.
064400 651-STAFF-WEEKS.
064500     PERFORM 652-ONE-WEEK THRU 652-EXIT
064600             VARYING WEEK-IDX FROM 1 BY 1 UNTIL WEEK-IDX > 14.
064700 651-EXIT.
064800     EXIT.
064900*
065000****** SPLIT THE WEEK'S TOTAL HOURS INTO REGULAR AND OVERTIME AT
065100****** RP-MAX-REGULAR-HRS-PER-WK, COST EACH PORTION AT THE
065200****** STAFF MEMBER'S OWN WAGE AND OVERTIME MULTIPLIER, AND ROLL
065300****** THE RESULT INTO THE RUN-WIDE SCHEDULE COST.
065400 652-ONE-WEEK.
065500     MOVE ST-WK-TOTAL-HOURS(STAFF-IDX, WEEK-IDX) TO
065600             WS-TOTAL-HOURS.
065700*        CAP THE REGULAR PORTION AT RP-MAX-REGULAR-HRS-PER-WK --
065800*        ANYTHING ABOVE THAT LINE IS OVERTIME, NOT REGULAR TIME.
065900     IF WS-TOTAL-HOURS > RP-MAX-REGULAR-HRS-PER-WK
066000         MOVE RP-MAX-REGULAR-HRS-PER-WK TO
066100                 WS-REGULAR-HOURS
066200     ELSE
066300         MOVE WS-TOTAL-HOURS TO WS-REGULAR-HOURS.
066400     COMPUTE WS-OVERTIME-HOURS =
066500             WS-TOTAL-HOURS - WS-REGULAR-HOURS.
066600     IF WS-OVERTIME-HOURS < ZERO
066700         MOVE ZERO TO WS-OVERTIME-HOURS.
066800*        OVERTIME IS PRICED AT THE STAFF MEMBER'S OWN WAGE TIMES
066900*        THEIR OWN OVERTIME MULTIPLIER -- NOT A FLAT HOUSE RATE.
067000     COMPUTE WS-WEEKLY-COST ROUNDED =
067100             (WS-REGULAR-HOURS *
067200              ST-REGULAR-HOURLY-WAGE(STAFF-IDX)) +
067300             (WS-OVERTIME-HOURS *
067400              ST-REGULAR-HOURLY-WAGE(STAFF-IDX) *
067500              ST-OVERTIME-MULTIPLIER(STAFF-IDX)).
067600     ADD WS-WEEKLY-COST TO WS-TOTAL-SCHEDULE-COST.
067700*        WH-WEEK-INDEX IS WRITTEN 0-ORIGIN TO MATCH THE SPEC'S
067800*        EXTERNAL WEEK NUMBERING -- WEEK-IDX ITSELF STAYS 1-ORIGIN
067900*        FOR THE COBOL TABLE SUBSCRIPT.
068000     MOVE ST-STAFF-ID(STAFF-IDX)  TO WH-STAFF-ID.
068100     COMPUTE WH-WEEK-INDEX = WEEK-IDX - 1.
068200     MOVE WS-TOTAL-HOURS          TO WH-TOTAL-HOURS.
068300     MOVE WS-REGULAR-HOURS        TO WH-REGULAR-HOURS.
068400     MOVE WS-OVERTIME-HOURS       TO WH-OVERTIME-HOURS.
068500     MOVE WS-WEEKLY-COST          TO WH-WEEKLY-COST.
068600     WRITE FD-WKHRREC FROM WEEKLY-HOURS-REC.
068700     ADD +1 TO RECORDS-WRITTEN-WKHR.
068800 652-EXIT.
068900     EXIT.
069000*
069100****** ONE SCHEDULE-TOTALS-REC FOR THE WHOLE RUN.  SCHEDULE-
069200****** FEASIBLE IS ALWAYS "Y" HERE -- THIS PROGRAM NEVER ABENDS
069300****** ON UNDER-FILLED DEMAND, SO BY THE TIME THIS PARAGRAPH
069400****** RUNS THE SCHEDULE IS, BY DEFINITION, THE BEST ONE THAT
069500****** COULD BE BUILT FROM THE AVAILABLE STAFF.
069600 690-WRITE-SCHEDULE-TOTALS.
069700     MOVE "690-WRITE-SCHEDULE-TOTALS" TO PARA-NAME.
069800     MOVE WS-TOTAL-SCHEDULE-COST TO ST-TOTAL-SCHEDULE-COST.
069900     MOVE "Y" TO ST-SCHEDULE-FEASIBLE.
070000     WRITE FD-SCHTOTR-REC FROM SCHEDULE-TOTALS-REC.
070100 690-EXIT.
070200     EXIT.
070300*
070400****** ALL THREE INPUT FILES OPEN TOGETHER -- THE TWO TABLE-LOAD
070500****** FILES (STAFF-MASTER, SHIFT-DEFINITION) ARE CLOSED RIGHT
070600****** BACK OFF IN 000-HOUSEKEEPING ONCE THEIR TABLES ARE BUILT,
070700****** BUT DEMAND-FILE STAYS OPEN FOR THE WHOLE RUN.
070800 800-OPEN-FILES.
070900     MOVE "800-OPEN-FILES" TO PARA-NAME.
071000     OPEN INPUT  STAFF-MASTER-FILE, SHIFT-DEFINITION-FILE,
071100                 DEMAND-FILE.
071200     OPEN OUTPUT ASSIGNMENT-FILE, WEEKLY-HOURS-FILE,
071300                 SCHEDULE-TOTALS-FILE, SYSOUT.
071400 800-EXIT.
071500     EXIT.
071600*
071700****** CALLED ONLY OUT OF 999-CLEANUP AND 1000-ABEND-RTN -- NEVER
071800****** DURING THE MAIN RUN, SO A FILE STATUS ERROR HERE ALWAYS
071900****** MEANS THE JOB IS ALREADY ON ITS WAY DOWN.
072000 850-CLOSE-FILES.
072100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072200     CLOSE STAFF-MASTER-FILE, SHIFT-DEFINITION-FILE, DEMAND-FILE,
072300           ASSIGNMENT-FILE, WEEKLY-HOURS-FILE,
072400           SCHEDULE-TOTALS-FILE, SYSOUT.
072500 850-EXIT.
072600     EXIT.
072700*
072800****** AT-END HERE IS THE ONLY PLACE MORE-DEMAND-SW FLIPS TO
072900****** "N" -- THE MAIN DAY LOOP AND 100-MAINLINE'S CONTROL BREAK
073000****** BOTH DEPEND ON IT.
073100 900-READ-DEMANDFILE.
073200     MOVE "900-READ-DEMANDFILE" TO PARA-NAME.
073300     READ DEMAND-FILE INTO DEMAND-REC
073400         AT END
073500         MOVE "N" TO MORE-DEMAND-SW
073600         GO TO 900-EXIT
073700     END-READ.
073800 900-EXIT.
073900     EXIT.
074000*
074100****** PRIMED ONCE IN 000-HOUSEKEEPING, THEN CALLED AGAIN AT THE
074200****** END OF EVERY 050-LOAD-STAFF-TABLE PASS.
074300 910-READ-STAFFFILE.
074400     MOVE "910-READ-STAFFFILE" TO PARA-NAME.
074500     READ STAFF-MASTER-FILE INTO STAFF-MASTER-REC
074600         AT END
074700         MOVE "N" TO MORE-STAFF-SW
074800         GO TO 910-EXIT
074900     END-READ.
075000     ADD +1 TO RECORDS-READ-STAFF.
075100 910-EXIT.
075200     EXIT.
075300*
075400****** PRIMED ONCE IN 000-HOUSEKEEPING, THEN CALLED AGAIN AT THE
075500****** END OF EVERY 060-LOAD-SHIFT-TABLE PASS.
075600 920-READ-SHIFTDEFFILE.
075700     MOVE "920-READ-SHIFTDEFFILE" TO PARA-NAME.
075800     READ SHIFT-DEFINITION-FILE INTO SHIFT-DEFN-REC
075900         AT END
076000         MOVE "N" TO MORE-SHIFTDEF-SW
076100         GO TO 920-EXIT
076200     END-READ.
076300     ADD +1 TO RECORDS-READ-SHIFTDEF.
076400 920-EXIT.
076500     EXIT.
076600*
076700****** END-OF-JOB TOTALS FOR ALL THREE INPUT FILES AND BOTH
076800****** DETAIL OUTPUT FILES -- OPERATIONS CHECKS THESE AGAINST
076900****** THE PRIOR NIGHT'S RUN BY EYE ON THE JOB LOG.
077000 999-CLEANUP.
077100     MOVE "999-CLEANUP" TO PARA-NAME.
077200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077300     DISPLAY "** STAFF RECORDS READ **".
077400     DISPLAY RECORDS-READ-STAFF.
077500     DISPLAY "** SHIFT DEFINITION RECORDS READ **".
077600     DISPLAY RECORDS-READ-SHIFTDEF.
077700     DISPLAY "** DEMAND RECORDS READ **".
077800     DISPLAY RECORDS-READ-DEMAND.
077900     DISPLAY "** ASSIGNMENT RECORDS WRITTEN **".
078000     DISPLAY RECORDS-WRITTEN-ASGN.
078100     DISPLAY "** WEEKLY HOURS RECORDS WRITTEN **".
078200     DISPLAY RECORDS-WRITTEN-WKHR.
078300     DISPLAY "******** NORMAL END OF JOB SHFSKED ********".
078400 999-EXIT.
078500     EXIT.
078600*
078700****** FORCED ABEND -- SAME HOUSE CONVENTION AS EVERY OTHER
078800****** PROGRAM IN THIS SUITE.  000-HOUSEKEEPING'S THREE EMPTY-
078900****** FILE CHECKS AND 070-FIND-OFF-SHIFT'S MISSING-OFF-SHIFT
079000****** CHECK ALL ROUTE HERE.
079100 1000-ABEND-RTN.
079200     WRITE SYSOUT-REC FROM ABEND-REC.
079300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079400     DISPLAY "*** ABNORMAL END OF JOB - SHFSKED ***" UPON CONSOLE.
079500     DIVIDE ZERO-VAL INTO ONE-VAL.
