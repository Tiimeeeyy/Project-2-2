000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- STAFF MASTER RECORD AND STAFF TABLE
000400*
000500* RECORD NAME   : STAFF-MASTER-REC  (FILE LAYOUT, 98 BYTES)
000600*                 WS-STAFF-TABLE    (IN-MEMORY TABLE, BUILT BY
000700*                 SHFSKED)
000800* SOURCE        : HR STAFF ROSTER EXTRACT, ONE ROW PER STAFF
000900*
001000* THE IN-MEMORY TABLE CARRIES, FOR EVERY STAFF MEMBER, A SLOT FOR
001100* EVERY DAY IN THE PLANNING PERIOD (ASSIGNED SHIFT OR BLANK) AND A
001200* SLOT FOR EVERY WEEK IN THE PLANNING PERIOD (ACCUMULATED HOURS).
001300* STAFF ARE WALKED IN TABLE-LOAD (FILE) ORDER -- NEVER SHUFFLED.
001400*
001500*****************************************************************
001600* 04/11/91  RSK  ORIGINAL LAYOUT - SKED0101
001700* 07/30/93  DWC  ADDED CNS/NP/CRNA ROLE VALUES PER SKED0140
001800* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001900* 11/14/01  JFH  RAISED MAX-STAFF-ENTRIES TO 200 - SKED0177
002000*****************************************************************
002100 01  STAFF-MASTER-REC.
002200     05  SM-STAFF-ID               PIC X(36).
002300     05  SM-STAFF-NAME             PIC X(30).
002400     05  SM-STAFF-ROLE             PIC X(20).
002500     05  SM-REGULAR-HOURLY-WAGE    PIC 9(05)V9(02).
002600     05  SM-OVERTIME-MULTIPLIER    PIC 9(01)V9(02).
002700     05  FILLER                    PIC X(02).
002800*
002900 01  WS-STAFF-TABLE.
003000     05  STAFF-TAB-ENTRY OCCURS 200 TIMES INDEXED BY STAFF-IDX.
003100         10  ST-STAFF-ID                PIC X(36).
003200         10  ST-STAFF-NAME              PIC X(30).
003300         10  ST-STAFF-ROLE              PIC X(20).
003400             88  ST-ROLE-RN             VALUE
003500                 "REGISTERED_NURSE    ".
003600             88  ST-ROLE-LPN             VALUE
003700                 "LICENSED_PRACTICAL_N".
003800             88  ST-ROLE-CNA             VALUE
003900                 "CERTIFIED_NURSING_AS".
004000             88  ST-ROLE-NP              VALUE
004100                 "NURSE_PRACTITIONER  ".
004200             88  ST-ROLE-CNS             VALUE
004300                 "CLINICAL_NURSE_SPECI".
004400             88  ST-ROLE-CRNA            VALUE
004500                 "CERTIFIED_REGISTERED".
004600             88  ST-ROLE-RESIDENT        VALUE
004700                 "RESIDENT_PHYSICIAN  ".
004800             88  ST-ROLE-ATTENDING       VALUE
004900                 "ATTENDING_PHYSICIAN ".
005000             88  ST-ROLE-SURGEON         VALUE
005100                 "SURGEON             ".
005200             88  ST-ROLE-CARDIOLOGIST    VALUE
005300                 "CARDIOLOGIST        ".
005400             88  ST-ROLE-ADMIN-CLERK     VALUE
005500                 "ADMIN_CLERK         ".
005600         10  ST-REGULAR-HOURLY-WAGE     PIC 9(05)V9(02) COMP-3.
005700         10  ST-OVERTIME-MULTIPLIER     PIC 9(01)V9(02) COMP-3.
005800         10  ST-WEEKLY-HRS-TABLE OCCURS 14 TIMES
005900                 INDEXED BY WEEK-IDX.
006000             15  ST-WK-TOTAL-HOURS      PIC S9(04)V9(01) COMP-3.
006100         10  ST-DAY-ASGN-TABLE OCCURS 98 TIMES
006200                 INDEXED BY DAY-IDX.
006300             15  ST-DAY-SHIFT-ID         PIC X(10).
006400             15  ST-DAY-ASSIGNED-SW      PIC X(01).
006500                 88  ST-DAY-IS-ASSIGNED  VALUE "Y".
006600             15  ST-DAY-SHIFT-LENGTH     PIC 9(02)V9(01) COMP-3.
006700             15  ST-DAY-SHIFT-START      PIC 9(02)V9(01) COMP-3.
006800         10  FILLER                     PIC X(04).
006900*
007000 77  STAFF-TABLE-ROWS              PIC S9(04) COMP VALUE ZERO.
