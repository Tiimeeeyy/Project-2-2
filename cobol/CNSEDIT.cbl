000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CNSEDIT.
000300 AUTHOR. D W CHIN.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/08/91.
000600 DATE-COMPILED. 02/08/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE SHIFT-END ED CENSUS FILE AND
001300*          COMPUTES THE MINIMUM STAFFING COUNTS REQUIRED FOR
001400*          EACH SHIFT UNDER OREGON HB 2697 AND RELATED HOSPITAL
001500*          POLICY RATIOS.
001600*
001700*          THERE IS NO MASTER FILE AND NO CONTROL BREAK -- ONE
001800*          STAFFING-REQUIREMENT-REC IS PRODUCED FOR EVERY
001900*          CENSUS-REC READ.  THE SIX FORMULAS ARE CALCULATED BY
002000*          THE CALLED SUBPROGRAM STFCALC.
002100*
002200*          THIS PROGRAM DOES NOT DECIDE WHO WORKS THE SHIFT, ONLY
002300*          HOW MANY OF EACH ROLE ARE NEEDED.  THE STAFFING-
002400*          REQUIREMENT-FILE PRODUCED HERE IS PICKED UP BY THE
002500*          SCHEDULE-BUILDING STEP (SHFSKED) THE FOLLOWING MORNING.
002600*
002700*          ANY RATIO OR CENSUS FIELD THAT STFCALC COMPUTES A
002800*          FRACTIONAL STAFF COUNT FOR IS ROUNDED UP (CEILING, NOT
002900*          NEAREST) BECAUSE THE CHARGE NURSE CANNOT SCHEDULE HALF
003000*          A PERSON -- SEE STFCALC REMARKS FOR THE SIX FORMULAS.
003100*
003200*****************************************************************
003300*
003400          INPUT FILE              -   DDS0001.CENSUS
003500*
003600          OUTPUT FILE PRODUCED    -   DDS0001.STFGREQ
003700*
003800          DUMP FILE               -   SYSOUT
003900*
004000*****************************************************************
004100* 02/08/91  RSK  ORIGINAL PROGRAM - STFG0101
004200* 06/02/98  LMP  Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN THIS
004300*                PROGRAM, WS-RUN-DATE IS DISPLAY-ONLY
004400* 11/30/99  DWC  RAISED REQUIRED-RN ETC TO PIC 9(04) PER
004500*                STFG0150 - SOME CAMPUS CENSUS FILES WERE
004600*                OVERFLOWING THE OLD PIC 9(03) FIELDS
004700* 04/15/05  JFH  WIDENED FD-STFGREQ-REC TO 33 CHARACTERS PER
004800*                STFG0197 - MATCHES THE TRAILING FILLER BYTE
004900*                ADDED TO THE STFGREQ COPYBOOK UNDER STFG0150
005000* 09/19/08  MNT  REVIEWED SC-LPN-RATIO/SC-CNA-RATIO EDITS AGAINST
005100*                CURRENT HOSPITAL POLICY RATIOS PER STFG0201 - NO
005200*                CHANGE REQUIRED, RATIOS STILL AGREE
005300* 03/02/12  MNT  REVIEWED FD-CENSUS-REC AGAINST THE CHARGE NURSE
005400*                STATION'S CURRENT 26-BYTE EXTRACT LAYOUT PER
005500*                STFG0214 - NO CHANGE REQUIRED, LAYOUT STILL
005600*                AGREES FIELD FOR FIELD
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900*
007000     SELECT CENSUS-FILE
007100     ASSIGN TO UT-S-CENSIN
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400*
007500     SELECT STAFFING-REQUIREMENT-FILE
007600     ASSIGN TO UT-S-STFGOUT
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900*
009000****** ONE RECORD PER SHIFT, PRODUCED AT SHIFT CHANGE BY THE ED
009100****** CHARGE NURSE STATION.
009200 FD  CENSUS-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 26 CHARACTERS
009600     DATA RECORD IS FD-CENSUS-REC.
009700 01  FD-CENSUS-REC                    PIC X(26).
009800*
009900****** ONE RECORD PER SHIFT, FED TO THE STAFFING OFFICE'S
010000****** SCHEDULE-BUILDING STEP (SHFSKED).
010100 FD  STAFFING-REQUIREMENT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 33 CHARACTERS
010500     DATA RECORD IS FD-STFGREQ-REC.
010600 01  FD-STFGREQ-REC                   PIC X(33).
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000 01  FILE-STATUS-CODES.
011100     05  IFCODE                    PIC X(02).
011200         88  CODE-READ             VALUE "00".
011300         88  NO-MORE-CENSUS        VALUE "10".
011400     05  OFCODE                    PIC X(02).
011500         88  CODE-WRITE            VALUE "00".
011600*
011700 COPY CENSREC.
011800 COPY STFGREQ.
011900*
012000 01  WS-RUN-DATE-NUM                PIC 9(06).
012100 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-NUM.
012200     05  WS-RUN-YY                  PIC 9(02).
012300     05  WS-RUN-MM                  PIC 9(02).
012400     05  WS-RUN-DD                  PIC 9(02).
012500*
012600 01  WS-CENSUS-DUMP-GROUP.
012700     05  WS-CENSUS-DUMP-TEXT        PIC X(26).
012800 01  WS-CENSUS-DUMP-ALT REDEFINES WS-CENSUS-DUMP-GROUP.
012900     05  WS-CENSUS-DUMP-BYTES       PIC X(26).
013000*
013100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013200     05  RECORDS-READ               PIC S9(09) COMP.
013300     05  RECORDS-WRITTEN            PIC S9(09) COMP.
013400*
013500 01  WS-COUNTER-DUMP-VIEW REDEFINES
013600         COUNTERS-IDXS-AND-ACCUMULATORS.
013700     05  FILLER                     PIC X(18).
013800*
013900 01  FLAGS-AND-SWITCHES.
014000     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
014100         88  NO-MORE-DATA           VALUE "N".
014200*
014300 01  STAFFING-CALC-REC.
014400     05  SC-SHIFT-LABEL             PIC X(08).
014500     05  SC-TRAUMA-PATIENTS         PIC S9(05) COMP-3.
014600     05  SC-NONTRAUMA-PATIENTS      PIC S9(05) COMP-3.
014700     05  SC-LPN-RATIO               PIC 9(03)V9(02) COMP-3.
014800     05  SC-CNA-RATIO               PIC 9(03)V9(02) COMP-3.
014900     05  SC-REQUIRED-RN             PIC 9(04) COMP-3.
015000     05  SC-REQUIRED-LPN            PIC 9(04) COMP-3.
015100     05  SC-REQUIRED-CNA            PIC 9(04) COMP-3.
015200     05  SC-REQUIRED-ATTENDING      PIC 9(04) COMP-3.
015300     05  SC-REQUIRED-RESIDENT       PIC 9(04) COMP-3.
015400     05  SC-REQUIRED-ADMIN-CLERK    PIC 9(04) COMP-3.
015500*
015600 COPY ABENDREC.
015700*
015800****** MAINLINE -- OPEN, CALCULATE EVERY SHIFT'S STAFFING COUNTS,
015900****** CLOSE.  NO CONTROL BREAK, NO MASTER FILE.
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 100-MAINLINE THRU 100-EXIT
016300             UNTIL NO-MORE-DATA.
016400     PERFORM 999-CLEANUP THRU 999-EXIT.
016500     MOVE +0 TO RETURN-CODE.
016600     GOBACK.
016700*
016800****** PRIMES THE FIRST READ.  AN EMPTY CENSUS FILE MEANS THE ED
016900****** CHARGE NURSE STATION NEVER RAN ITS SHIFT-CHANGE EXTRACT --
017000****** THAT IS AN OPERATOR ERROR, NOT A ZERO-SHIFT NIGHT.
017100 000-HOUSEKEEPING.
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017300     DISPLAY "******** BEGIN JOB CNSEDIT ********".
017400     ACCEPT  WS-RUN-DATE-NUM FROM DATE.
017500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017700     PERFORM 900-READ-CENSFILE THRU 900-EXIT.
017800     IF NO-MORE-DATA
017900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018000         GO TO 1000-ABEND-RTN.
018100 000-EXIT.
018200     EXIT.
018300*
018400****** ONE PASS PER CENSUS-REC -- ONE STAFFING-REQUIREMENT-REC
018500****** COMES OUT FOR EVERY ONE THAT GOES IN.
018600 100-MAINLINE.
018700     MOVE "100-MAINLINE" TO PARA-NAME.
018800     PERFORM 300-CALC-STAFFING THRU 300-EXIT.
018900     PERFORM 700-WRITE-STFGREQ THRU 700-EXIT.
019000     ADD +1 TO RECORDS-WRITTEN.
019100     PERFORM 900-READ-CENSFILE THRU 900-EXIT.
019200 100-EXIT.
019300     EXIT.
019400*
019500****** BUILDS THE LINKAGE RECORD AND CALLS STFCALC, WHICH HOLDS
019600****** THE SIX STAFFING FORMULAS REQUIRED UNDER HB 2697.  THIS
019700****** PROGRAM NEVER COMPUTES A STAFFING RATIO ITSELF -- THAT WAY
019800****** THE FORMULAS LIVE IN ONE PLACE AND STAY IN SYNC FOR ANY
019900****** OTHER PROGRAM THAT MIGHT NEED THEM LATER.
020000 300-CALC-STAFFING.
020100     MOVE "300-CALC-STAFFING" TO PARA-NAME.
020200     MOVE CN-SHIFT-LABEL         TO SC-SHIFT-LABEL.
020300     MOVE CN-TRAUMA-PATIENTS     TO SC-TRAUMA-PATIENTS.
020400     MOVE CN-NONTRAUMA-PATIENTS  TO SC-NONTRAUMA-PATIENTS.
020500     MOVE CN-LPN-RATIO           TO SC-LPN-RATIO.
020600     MOVE CN-CNA-RATIO           TO SC-CNA-RATIO.
020700*
020800     CALL "STFCALC" USING STAFFING-CALC-REC.
020900*
021000****** STFCALC RETURNS THE REQUIRED HEADCOUNT FOR EACH ROLE IN
021100****** PLACE ON STAFFING-CALC-REC -- JUST MOVE THEM ACROSS TO THE
021200****** OUTPUT RECORD.
021300     MOVE SC-SHIFT-LABEL         TO SR-SHIFT-LABEL.
021400     MOVE SC-REQUIRED-RN         TO SR-REQUIRED-RN.
021500     MOVE SC-REQUIRED-LPN        TO SR-REQUIRED-LPN.
021600     MOVE SC-REQUIRED-CNA        TO SR-REQUIRED-CNA.
021700     MOVE SC-REQUIRED-ATTENDING  TO SR-REQUIRED-ATTENDING.
021800     MOVE SC-REQUIRED-RESIDENT   TO SR-REQUIRED-RESIDENT.
021900     MOVE SC-REQUIRED-ADMIN-CLERK TO SR-REQUIRED-ADMIN-CLERK.
022000 300-EXIT.
022100     EXIT.
022200*
022300****** THIS IS THE RECORD SHFSKED READS TOMORROW MORNING TO BUILD
022400****** THE ASSIGNMENT SCHEDULE.
022500 700-WRITE-STFGREQ.
022600     MOVE "700-WRITE-STFGREQ" TO PARA-NAME.
022700     WRITE FD-STFGREQ-REC FROM STFGREQ-REC.
022800 700-EXIT.
022900     EXIT.
023000*
023100 800-OPEN-FILES.
023200     MOVE "800-OPEN-FILES" TO PARA-NAME.
023300     OPEN INPUT  CENSUS-FILE.
023400     OPEN OUTPUT STAFFING-REQUIREMENT-FILE, SYSOUT.
023500 800-EXIT.
023600     EXIT.
023700*
023800 850-CLOSE-FILES.
023900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
024000     CLOSE CENSUS-FILE, STAFFING-REQUIREMENT-FILE, SYSOUT.
024100 850-EXIT.
024200     EXIT.
024300*
024400****** AT-END HERE IS THE ONLY PLACE MORE-DATA-SW FLIPS TO "N" --
024500****** 100-MAINLINE'S UNTIL TEST DEPENDS ON IT.
024600 900-READ-CENSFILE.
024700     MOVE "900-READ-CENSFILE" TO PARA-NAME.
024800     READ CENSUS-FILE INTO CENSUS-REC
024900         AT END
025000         MOVE "N" TO MORE-DATA-SW
025100         GO TO 900-EXIT
025200     END-READ.
025300     ADD +1 TO RECORDS-READ.
025400 900-EXIT.
025500     EXIT.
025600*
025700****** END-OF-JOB TOTALS.  RECORDS-READ SHOULD ALWAYS EQUAL
025800****** RECORDS-WRITTEN -- THERE IS NO ERROR FILE IN THIS PROGRAM,
025900****** EVERY CENSUS-REC PRODUCES A STAFFING-REQUIREMENT-REC.
026000 999-CLEANUP.
026100     MOVE "999-CLEANUP" TO PARA-NAME.
026200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026300     DISPLAY "** RECORDS READ **".
026400     DISPLAY RECORDS-READ.
026500     DISPLAY "** RECORDS WRITTEN **".
026600     DISPLAY RECORDS-WRITTEN.
026700     DISPLAY "******** NORMAL END OF JOB CNSEDIT ********".
026800 999-EXIT.
026900     EXIT.
027000*
027100****** FORCED ABEND FOR AN EMPTY INPUT FILE -- SAME HOUSE
027200****** CONVENTION AS EVERY OTHER PROGRAM IN THIS SUITE.
027300 1000-ABEND-RTN.
027400     WRITE SYSOUT-REC FROM ABEND-REC.
027500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027600     DISPLAY "*** ABNORMAL END OF JOB - CNSEDIT ***" UPON CONSOLE.
027700     DIVIDE ZERO-VAL INTO ONE-VAL.
