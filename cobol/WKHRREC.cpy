000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- WEEKLY HOURS/COST OUTPUT LAYOUT
000400*
000500* RECORD NAME   : WEEKLY-HOURS-REC
000600* RECORD LENGTH : 62
000700* PRODUCED BY   : SHFSKED, ONE RECORD PER STAFF MEMBER PER WEEK
000800*                 ON THE WEEK-INDEX CONTROL BREAK
000900*
001000*****************************************************************
001100* 04/11/91  RSK  ORIGINAL LAYOUT - SKED0105
001200* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001300*****************************************************************
001400 01  WEEKLY-HOURS-REC.
001500     05  WH-STAFF-ID               PIC X(36).
001600     05  WH-WEEK-INDEX             PIC 9(02).
001700     05  WH-TOTAL-HOURS            PIC 9(04)V9(01).
001800     05  WH-REGULAR-HOURS          PIC 9(04)V9(01).
001900     05  WH-OVERTIME-HOURS         PIC 9(04)V9(01).
002000     05  WH-WEEKLY-COST            PIC 9(07)V9(02).
