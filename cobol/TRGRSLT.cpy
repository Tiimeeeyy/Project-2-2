000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- TRIAGE RESULT OUTPUT LAYOUT
000400*
000500* RECORD NAME   : TRIAGE-RESULT-REC
000600* RECORD LENGTH : 60
000700* PRODUCED BY   : TRGEDIT
000800* CONSUMED BY   : ED CHARTING FEED (DOWNSTREAM, NOT THIS SYSTEM)
000900*
001000*****************************************************************
001100* 01/14/91  RSK  ORIGINAL LAYOUT - TRGD0101
001200* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001300*****************************************************************
001400 01  TRIAGE-RESULT-REC.
001500     05  TR-PATIENT-ID             PIC X(36).
001600     05  TR-TRIAGE-LEVEL-CODE      PIC X(06).
001700         88  TR-LEVEL-RED          VALUE "RED   ".
001800         88  TR-LEVEL-ORANGE       VALUE "ORANGE".
001900         88  TR-LEVEL-YELLOW       VALUE "YELLOW".
002000         88  TR-LEVEL-GREEN        VALUE "GREEN ".
002100         88  TR-LEVEL-BLUE         VALUE "BLUE  ".
002200     05  TR-TRIAGE-PRIORITY        PIC 9(01).
002300     05  TR-TRIAGE-DESCRIPTION     PIC X(12).
002400     05  FILLER                    PIC X(05).
