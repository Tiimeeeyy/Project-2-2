000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- SCHEDULE TOTALS OUTPUT LAYOUT
000400*
000500* RECORD NAME   : SCHEDULE-TOTALS-REC
000600* RECORD LENGTH : 13
000700* PRODUCED BY   : SHFSKED, SINGLE RECORD AT END OF RUN
000800*
000900*****************************************************************
001000* 04/11/91  RSK  ORIGINAL LAYOUT - SKED0106
001100* 11/14/01  JFH  ADDED TRAILING FILLER BYTE PER SHOP STANDARD
001200*                SKED0177 - EVERY OUTPUT LAYOUT RESERVES AT
001300*                LEAST ONE SPARE BYTE FOR FUTURE EXPANSION
001400*****************************************************************
001500 01  SCHEDULE-TOTALS-REC.
001600     05  ST-TOTAL-SCHEDULE-COST    PIC 9(09)V9(02).
001700     05  ST-SCHEDULE-FEASIBLE      PIC X(01).
001800         88  ST-FEASIBLE           VALUE "Y".
001900     05  FILLER                    PIC X(01).
