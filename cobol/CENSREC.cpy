000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- ED CENSUS INPUT LAYOUT
000400*
000500* RECORD NAME   : CENSUS-REC
000600* RECORD LENGTH : 26
000700* SOURCE        : SHIFT-END CENSUS COUNT, KEYED BY SHIFT LABEL
000800*
000900*****************************************************************
001000* 02/08/91  RSK  ORIGINAL LAYOUT - STFG0101
001100* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001200*****************************************************************
001300 01  CENSUS-REC.
001400     05  CN-SHIFT-LABEL            PIC X(08).
001500     05  CN-TRAUMA-PATIENTS        PIC 9(04).
001600     05  CN-NONTRAUMA-PATIENTS     PIC 9(04).
001700     05  CN-LPN-RATIO              PIC 9(03)V9(02).
001800     05  CN-CNA-RATIO              PIC 9(03)V9(02).
