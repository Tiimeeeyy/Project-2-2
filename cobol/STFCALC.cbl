000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  STFCALC.
000400 AUTHOR. D W CHIN.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 02/08/91.
000700 DATE-COMPILED. 02/08/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*          CALLED BY CNSEDIT.  COMPUTES THE SIX MINIMUM STAFFING
001400*          COUNTS FOR ONE SHIFT FROM ITS CENSUS AND RATIO FIELDS.
001500*          EVERY DIVISION BELOW IS A CEILING (ROUND-UP) DIVISION,
001600*          NOT ORDINARY TRUNCATION -- SEE 900-CEIL-DIVIDE.
001700*
001800*          REQUIRED-RN IS A SPECIAL CASE -- TRAUMA PATIENTS GET A
001900*          STRAIGHT ONE-FOR-ONE RN (NO DIVISION, NO ROUNDING)
002000*          BEFORE THE NON-TRAUMA CENSUS IS RUN THROUGH THE 1:4
002100*          CEILING DIVISION AND ADDED ON.  THE OTHER FOUR COUNTS
002200*          EACH USE A SINGLE CEILING DIVISION AGAINST THE
002300*          COMBINED TRAUMA-PLUS-NONTRAUMA CENSUS.
002400*
002500*          ATTENDING AND ADMIN-CLERK ARE FLOORED AT ONE WHENEVER
002600*          THE SHIFT HAS ANY CENSUS AT ALL -- A SHIFT WITH EVEN
002700*          ONE PATIENT STILL NEEDS AN ATTENDING PHYSICIAN AND A
002800*          CLERK ON THE DESK, EVEN IF THE CEILING DIVISION ITSELF
002900*          WOULD HAVE COME OUT TO ZERO.
003000*
003100*****************************************************************
003200* 02/08/91  RSK  ORIGINAL PROGRAM - STFG0101
003300* 11/30/99  DWC  RAISED OUTPUT FIELDS TO PIC 9(04) PER STFG0150
003400* 04/02/05  JFH  CLAMPED NEGATIVE CENSUS INPUTS TO ZERO PER
003500*                STFG0196 -- A BAD FEED FROM THE CHARGE NURSE
003600*                STATION ONE NIGHT DROVE REQUIRED-RN NEGATIVE
003700* 10/14/07  JFH  REVIEWED THE SIX STAFFING FORMULAS AGAINST THE
003800*                CURRENT HOSPITAL POLICY RATIOS PER STFG0199 - NO
003900*                CHANGE REQUIRED, RATIOS STILL AGREE
004000* 06/20/10  MNT  RENAMED WS-CD-* WORK FIELDS FOR CLARITY PER
004100*                STFG0205 - NO CHANGE TO ANY FORMULA OR RESULT
004200* 04/18/14  MNT  REVIEWED 900-CEIL-DIVIDE'S REMAINDER TEST AGAINST
004300*                COMP-3 ROUNDING BEHAVIOR PER STFG0219 - NO CHANGE
004400*                REQUIRED, CEILING LOGIC STILL CORRECT
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500 01  WS-CENSUS                      PIC S9(05) COMP-3.
005600 01  WS-CENSUS-ALT REDEFINES WS-CENSUS.
005700     05  FILLER                     PIC X(03).
005800*
005900 01  WS-CEIL-DIVIDE-WORK.
006000     05  WS-CD-DIVIDEND             PIC S9(07)V9(02) COMP-3.
006100     05  WS-CD-DIVISOR              PIC S9(07)V9(02) COMP-3.
006200     05  WS-CD-QUOTIENT             PIC S9(07) COMP-3.
006300     05  WS-CD-REMAINDER            PIC S9(07)V9(02) COMP-3.
006400 01  WS-CEIL-DIVIDE-WORK-ALT REDEFINES WS-CEIL-DIVIDE-WORK.
006500     05  FILLER                     PIC X(23).
006600*
006700 01  WS-ROUNDS-COMPLETED           PIC S9(04) COMP VALUE ZERO.
006800 01  WS-ROUNDS-COMPLETED-ALT REDEFINES WS-ROUNDS-COMPLETED.
006900     05  FILLER                     PIC X(02).
007000*
007100 LINKAGE SECTION.
007200 01  STAFFING-CALC-REC.
007300     05  SC-SHIFT-LABEL             PIC X(08).
007400     05  SC-TRAUMA-PATIENTS         PIC S9(05) COMP-3.
007500     05  SC-NONTRAUMA-PATIENTS      PIC S9(05) COMP-3.
007600     05  SC-LPN-RATIO               PIC 9(03)V9(02) COMP-3.
007700     05  SC-CNA-RATIO               PIC 9(03)V9(02) COMP-3.
007800     05  SC-REQUIRED-RN             PIC 9(04) COMP-3.
007900     05  SC-REQUIRED-LPN            PIC 9(04) COMP-3.
008000     05  SC-REQUIRED-CNA            PIC 9(04) COMP-3.
008100     05  SC-REQUIRED-ATTENDING      PIC 9(04) COMP-3.
008200     05  SC-REQUIRED-RESIDENT       PIC 9(04) COMP-3.
008300     05  SC-REQUIRED-ADMIN-CLERK    PIC 9(04) COMP-3.
008400*
008500****** CLAMP NEGATIVE CENSUS TO ZERO BEFORE ANY FORMULA RUNS --
008600****** SEE THE 04/02/05 CHANGE-LOG ENTRY ABOVE FOR WHY.
008700 PROCEDURE DIVISION USING STAFFING-CALC-REC.
008800     IF SC-TRAUMA-PATIENTS < ZERO
008900         MOVE ZERO TO SC-TRAUMA-PATIENTS.
009000     IF SC-NONTRAUMA-PATIENTS < ZERO
009100         MOVE ZERO TO SC-NONTRAUMA-PATIENTS.
009200     COMPUTE WS-CENSUS =
009300             SC-TRAUMA-PATIENTS + SC-NONTRAUMA-PATIENTS.
009400*
009500****** SIX INDEPENDENT FORMULAS, ONE PER ROLE.  NONE OF THEM
009600****** DEPEND ON ANOTHER'S RESULT -- THE ORDER THEY RUN IN BELOW
009700****** DOES NOT MATTER.
009800     PERFORM 100-CALC-REQUIRED-RN THRU 100-EXIT.
009900     PERFORM 200-CALC-REQUIRED-LPN THRU 200-EXIT.
010000     PERFORM 300-CALC-REQUIRED-CNA THRU 300-EXIT.
010100     PERFORM 400-CALC-REQUIRED-ATTENDING THRU 400-EXIT.
010200     PERFORM 500-CALC-REQUIRED-RESIDENT THRU 500-EXIT.
010300     PERFORM 600-CALC-REQUIRED-ADMIN-CLERK THRU 600-EXIT.
010400     GOBACK.
010500*
010600****** OREGON HB 2697 - 1:1 RN FOR TRAUMA, 1:4 AVERAGE FOR THE
010700****** REST OF THE CENSUS.  TRAUMA PATIENTS ARE ADDED IN STRAIGHT,
010800****** NOT RUN THROUGH THE CEILING DIVISION -- ONLY THE NON-TRAUMA
010900****** PORTION IS DIVIDED.
011000 100-CALC-REQUIRED-RN.
011100     MOVE SC-NONTRAUMA-PATIENTS TO WS-CD-DIVIDEND.
011200     MOVE 4.00 TO WS-CD-DIVISOR.
011300     PERFORM 900-CEIL-DIVIDE THRU 900-EXIT.
011400     COMPUTE SC-REQUIRED-RN =
011500             SC-TRAUMA-PATIENTS + WS-CD-QUOTIENT.
011600 100-EXIT.
011700     EXIT.
011800*
011900****** LPN COUNT IS DRIVEN BY SC-LPN-RATIO, WHICH ARRIVES ON
012000****** EVERY CENSUS-REC FROM THE CHARGE NURSE STATION -- THIS
012100****** PROGRAM NEVER HARD-CODES THE RATIO ITSELF, UNLIKE THE
012200****** FIXED DIVISORS IN THE OTHER FIVE FORMULAS.
012300 200-CALC-REQUIRED-LPN.
012400     IF SC-LPN-RATIO NOT GREATER THAN ZERO OR
012500        WS-CENSUS NOT GREATER THAN ZERO
012600         MOVE ZERO TO SC-REQUIRED-LPN
012700     ELSE
012800         MOVE WS-CENSUS TO WS-CD-DIVIDEND
012900         MOVE SC-LPN-RATIO TO WS-CD-DIVISOR
013000         PERFORM 900-CEIL-DIVIDE THRU 900-EXIT
013100         MOVE WS-CD-QUOTIENT TO SC-REQUIRED-LPN.
013200 200-EXIT.
013300     EXIT.
013400*
013500****** SAME SHAPE AS 200-CALC-REQUIRED-LPN ABOVE, JUST AGAINST
013600****** SC-CNA-RATIO INSTEAD OF SC-LPN-RATIO.
013700 300-CALC-REQUIRED-CNA.
013800     IF SC-CNA-RATIO NOT GREATER THAN ZERO OR
013900        WS-CENSUS NOT GREATER THAN ZERO
014000         MOVE ZERO TO SC-REQUIRED-CNA
014100     ELSE
014200         MOVE WS-CENSUS TO WS-CD-DIVIDEND
014300         MOVE SC-CNA-RATIO TO WS-CD-DIVISOR
014400         PERFORM 900-CEIL-DIVIDE THRU 900-EXIT
014500         MOVE WS-CD-QUOTIENT TO SC-REQUIRED-CNA.
014600 300-EXIT.
014700     EXIT.
014800*
014900****** ONE ATTENDING PER 20 CENSUS, MINIMUM OF ONE IF ANY CENSUS
015000 400-CALC-REQUIRED-ATTENDING.
015100     IF WS-CENSUS NOT GREATER THAN ZERO
015200         MOVE ZERO TO SC-REQUIRED-ATTENDING
015300     ELSE
015400         MOVE WS-CENSUS TO WS-CD-DIVIDEND
015500         MOVE 20.00 TO WS-CD-DIVISOR
015600         PERFORM 900-CEIL-DIVIDE THRU 900-EXIT
015700         MOVE WS-CD-QUOTIENT TO SC-REQUIRED-ATTENDING
015800         IF SC-REQUIRED-ATTENDING < 1
015900             MOVE 1 TO SC-REQUIRED-ATTENDING.
016000 400-EXIT.
016100     EXIT.
016200*
016300****** ONE RESIDENT PER 15 CENSUS -- UNLIKE ATTENDING, THERE IS
016400****** NO MINIMUM-OF-ONE FLOOR HERE, SINCE RESIDENTS ARE NOT
016500****** ALWAYS ON SHIFT IN EVERY STAFFING ROTATION.
016600 500-CALC-REQUIRED-RESIDENT.
016700     IF WS-CENSUS NOT GREATER THAN ZERO
016800         MOVE ZERO TO SC-REQUIRED-RESIDENT
016900     ELSE
017000         MOVE WS-CENSUS TO WS-CD-DIVIDEND
017100         MOVE 15.00 TO WS-CD-DIVISOR
017200         PERFORM 900-CEIL-DIVIDE THRU 900-EXIT
017300         MOVE WS-CD-QUOTIENT TO SC-REQUIRED-RESIDENT.
017400 500-EXIT.
017500     EXIT.
017600*
017700****** ONE ADMIN CLERK PER 50 CENSUS, MINIMUM OF ONE IF ANY CENSUS
017800 600-CALC-REQUIRED-ADMIN-CLERK.
017900     IF WS-CENSUS NOT GREATER THAN ZERO
018000         MOVE ZERO TO SC-REQUIRED-ADMIN-CLERK
018100     ELSE
018200         MOVE WS-CENSUS TO WS-CD-DIVIDEND
018300         MOVE 50.00 TO WS-CD-DIVISOR
018400         PERFORM 900-CEIL-DIVIDE THRU 900-EXIT
018500         MOVE WS-CD-QUOTIENT TO SC-REQUIRED-ADMIN-CLERK
018600         IF SC-REQUIRED-ADMIN-CLERK < 1
018700             MOVE 1 TO SC-REQUIRED-ADMIN-CLERK.
018800 600-EXIT.
018900     EXIT.
019000*
019100****** CEILING DIVISION - INTEGER QUOTIENT, THEN BUMP BY ONE IF
019200****** THE DIVISION LEFT A REMAINDER.  WS-CD-DIVIDEND AND
019300****** WS-CD-DIVISOR MUST BE SET BEFORE THIS PARAGRAPH IS CALLED.
019400 900-CEIL-DIVIDE.
019500     DIVIDE WS-CD-DIVIDEND BY WS-CD-DIVISOR
019600         GIVING WS-CD-QUOTIENT
019700         REMAINDER WS-CD-REMAINDER.
019800     IF WS-CD-REMAINDER > ZERO
019900         ADD 1 TO WS-CD-QUOTIENT.
020000 900-EXIT.
020100     EXIT.
