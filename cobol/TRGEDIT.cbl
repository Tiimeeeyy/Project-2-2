000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRGEDIT.
000300 AUTHOR. R S KOWALSKI.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/14/91.
000600 DATE-COMPILED. 01/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY DIAGNOSIS EXTRACT FROM
001300*          THE ED INTAKE SUBSYSTEM.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY DIAGNOSIS CODE TO BE
001600*          RUN AGAINST THE TRIAGE TABLE NAMED IN THE RECORD
001700*          (MTS, CTAS, OR ESI -- SEE COPYBOOK TRGLKUP FOR THE
001800*          TABLE DEFINITIONS.)
001900*
002000*          EACH RECORD IS CLASSIFIED BY A CALL TO TRGLKUP, WHICH
002100*          RETURNS THE TRIAGE LEVEL, PRIORITY AND DESCRIPTION, OR
002200*          A NON-ZERO RETURN CODE IF THE DIAGNOSIS CODE IS NOT IN
002300*          THE RANGE 1-17.  RECORDS THAT FAIL THE LOOKUP ARE NOT
002400*          CLASSIFIED -- THEY ARE WRITTEN TO THE ERROR FILE FOR
002500*          THE TRIAGE DESK TO REVIEW BY HAND.
002600*
002700*          THIS IS A STRAIGHT PASS-THROUGH EDIT -- NO MASTER FILE
002800*          AND NO CONTROL BREAK.  ONE TRIAGE-RESULT-REC OR ONE
002900*          DIAGNOSIS-ERROR-REC COMES OUT FOR EVERY DIAGNOSIS-REC
003000*          THAT GOES IN, AND RECORDS-READ ALWAYS EQUALS
003100*          RECORDS-WRITTEN PLUS RECORDS-IN-ERROR AT JOB END.
003200*
003300*          TRGLKUP IS A ONE-SHOT SUBPROGRAM -- IT DOES NOT RETAIN
003400*          STATE BETWEEN CALLS, SO IT CAN BE CALLED ONCE PER
003500*          DIAGNOSIS-REC WITHOUT WORRYING ABOUT LEFTOVER VALUES
003600*          FROM A PRIOR RECORD BLEEDING INTO THIS ONE.
003700*
003800*****************************************************************
003900*
004000          INPUT FILE              -   DDS0001.DIAGDATA
004100*
004200          OUTPUT FILE PRODUCED    -   DDS0001.TRGRSLT
004300*
004400          REJECT FILE PRODUCED    -   DDS0001.DIAGERR
004500*
004600          DUMP FILE               -   SYSOUT
004700*
004800*****************************************************************
004900* 01/14/91  RSK  ORIGINAL PROGRAM - TRGD0101
005000* 09/02/94  DWC  ADDED DIAGNOSIS-ERROR-FILE FOR OPERATOR REVIEW
005100*                PER TRGD0133 - CODES OUTSIDE 1-17 NO LONGER
005200*                ABEND THE JOB, THEY ARE FLAGGED AND SKIPPED
005300* 06/02/98  LMP  Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN THIS
005400*                PROGRAM, WS-RUN-DATE IS DISPLAY-ONLY
005500* 03/19/03  JFH  WIDENED CLASSIFIER-SCALE EDIT PER TRGD0188
005600* 08/11/09  MNT  CHANGED CALL INTERFACE TO TRGLKUP TO PASS THE
005700*                FULL DIAGNOSIS-REC PER TRGD0210
005800* 02/23/11  MNT  ADDED RECORDS-IN-ERROR TO THE END-OF-JOB DISPLAY
005900*                SET PER TRGD0214 - OPERATIONS WANTED THE REJECT
006000*                COUNT ON THE JOB LOG WITHOUT HAVING TO OPEN THE
006100*                DIAGNOSIS-ERROR-FILE
006200* 05/09/13  JFH  REVIEWED CLASSIFIER-SCALE EDIT AGAINST THE
006300*                CURRENT MTS/CTAS/ESI TABLE SET IN TRGLKUP - NO
006400*                CHANGE REQUIRED, VALUES STILL AGREE
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700*
007800     SELECT DIAGNOSIS-FILE
007900     ASSIGN TO UT-S-DIAGIN
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS IS IFCODE.
008200*
008300     SELECT TRIAGE-RESULT-FILE
008400     ASSIGN TO UT-S-TRGOUT
008500       ORGANIZATION IS LINE SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700*
008800     SELECT DIAGNOSIS-ERROR-FILE
008900     ASSIGN TO UT-S-DIAGERR
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS IS EFCODE.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200*
010300****** ONE RECORD PER DIAGNOSIS CODE TO BE CLASSIFIED.  THIS FILE
010400****** IS PRODUCED BY THE ED INTAKE SUBSYSTEM'S NIGHTLY EXTRACT.
010500 FD  DIAGNOSIS-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 46 CHARACTERS
010900     DATA RECORD IS FD-DIAGNOSIS-REC.
011000 01  FD-DIAGNOSIS-REC                 PIC X(46).
011100*
011200****** ONE RECORD PER SUCCESSFULLY CLASSIFIED DIAGNOSIS, FOR THE
011300****** ED CHARTING FEED.
011400 FD  TRIAGE-RESULT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 60 CHARACTERS
011800     DATA RECORD IS FD-TRIAGE-RESULT-REC.
011900 01  FD-TRIAGE-RESULT-REC              PIC X(60).
012000*
012100****** ONE RECORD PER DIAGNOSIS CODE THAT FAILED THE 1-17 RANGE
012200****** EDIT IN TRGLKUP.  TRIAGE DESK REVIEWS THIS FILE BY HAND --
012300****** THE JOB DOES NOT ABEND FOR A BAD DIAGNOSIS CODE.
012400 FD  DIAGNOSIS-ERROR-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 86 CHARACTERS
012800     DATA RECORD IS FD-DIAGNOSIS-ERROR-REC.
012900 01  FD-DIAGNOSIS-ERROR-REC.
013000     05  ERR-MSG                       PIC X(40).
013100     05  ERR-DIAGNOSIS-REC             PIC X(46).
013200*
013300 WORKING-STORAGE SECTION.
013400*
013500 01  FILE-STATUS-CODES.
013600     05  IFCODE                    PIC X(02).
013700         88  CODE-READ             VALUE "00".
013800         88  NO-MORE-DIAG          VALUE "10".
013900     05  OFCODE                    PIC X(02).
014000         88  CODE-WRITE            VALUE "00".
014100     05  EFCODE                    PIC X(02).
014200         88  CODE-WRITE-ERR        VALUE "00".
014300*
014400 COPY DIAGREC.
014500 COPY TRGRSLT.
014600*
014700 01  WS-RUN-DATE-NUM                PIC 9(06).
014800 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-NUM.
014900     05  WS-RUN-YY                  PIC 9(02).
015000     05  WS-RUN-MM                  PIC 9(02).
015100     05  WS-RUN-DD                  PIC 9(02).
015200*
015300 01  WS-DIAG-DUMP-GROUP.
015400     05  WS-DIAG-DUMP-TEXT          PIC X(46).
015500 01  WS-DIAG-DUMP-NUMERIC REDEFINES WS-DIAG-DUMP-GROUP.
015600     05  WS-DIAG-DUMP-BYTES         PIC X(46).
015700*
015800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015900     05  RECORDS-READ               PIC S9(09) COMP.
016000     05  RECORDS-WRITTEN            PIC S9(09) COMP.
016100     05  RECORDS-IN-ERROR           PIC S9(07) COMP.
016200*
016300 01  WS-COUNTER-DUMP-VIEW REDEFINES
016400         COUNTERS-IDXS-AND-ACCUMULATORS.
016500     05  FILLER                     PIC X(25).
016600*
016700 01  FLAGS-AND-SWITCHES.
016800     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
016900         88  NO-MORE-DATA           VALUE "N".
017000     05  LOOKUP-ERROR-SW            PIC X(01) VALUE "N".
017100         88  LOOKUP-FAILED          VALUE "Y".
017200*
017300 01  TRIAGE-LOOKUP-REC.
017400     05  TL-PATIENT-ID              PIC X(36).
017500     05  TL-DIAGNOSIS-CODE          PIC 9(02).
017600     05  TL-CLASSIFIER-SCALE        PIC X(04).
017700     05  TL-TRIAGE-LEVEL-CODE       PIC X(06).
017800     05  TL-TRIAGE-PRIORITY         PIC 9(01).
017900     05  TL-TRIAGE-DESCRIPTION      PIC X(12).
018000     05  TL-RETURN-CD               PIC S9(04) COMP.
018100*
018200 COPY ABENDREC.
018300*
018400****** MAINLINE -- OPEN, EDIT EVERY RECORD, CLOSE.  SAME SHAPE AS
018500****** EVERY OTHER FLAT-FILE EDIT IN THIS SUITE (CNSEDIT, ETC.).
018600 PROCEDURE DIVISION.
018700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800     PERFORM 100-MAINLINE THRU 100-EXIT
018900             UNTIL NO-MORE-DATA.
019000     PERFORM 999-CLEANUP THRU 999-EXIT.
019100     MOVE +0 TO RETURN-CODE.
019200     GOBACK.
019300*
019400****** ONE-TIME SETUP.  PRIMES THE READ SO 100-MAINLINE CAN TEST
019500****** NO-MORE-DATA ON ENTRY INSTEAD OF NEEDING A SPECIAL FIRST
019600****** PASS.  AN EMPTY INPUT FILE IS TREATED AS AN OPERATOR ERROR,
019700****** NOT A NORMAL (ZERO-RECORD) RUN -- SEE TRGD0101 REMARKS.
019800 000-HOUSEKEEPING.
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     DISPLAY "******** BEGIN JOB TRGEDIT ********".
020100     ACCEPT  WS-RUN-DATE-NUM FROM DATE.
020200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020400     PERFORM 900-READ-DIAGFILE THRU 900-EXIT.
020500     IF NO-MORE-DATA
020600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
020700         GO TO 1000-ABEND-RTN.
020800 000-EXIT.
020900     EXIT.
021000*
021100****** ONE PASS PER INPUT RECORD.  CLASSIFY, THEN ROUTE THE RESULT
021200****** TO EITHER THE GOOD-OUTPUT FILE OR THE ERROR FILE -- NEVER
021300****** BOTH, AND NEVER NEITHER.
021400 100-MAINLINE.
021500     MOVE "100-MAINLINE" TO PARA-NAME.
021600     PERFORM 300-CLASSIFY-DIAGNOSIS THRU 300-EXIT.
021700*
021800     IF LOOKUP-FAILED
021900         ADD +1 TO RECORDS-IN-ERROR
022000         PERFORM 710-WRITE-DIAGERR THRU 710-EXIT
022100     ELSE
022200         ADD +1 TO RECORDS-WRITTEN
022300         PERFORM 700-WRITE-TRGRSLT THRU 700-EXIT.
022400*
022500     PERFORM 900-READ-DIAGFILE THRU 900-EXIT.
022600 100-EXIT.
022700     EXIT.
022800*
022900****** BUILDS THE LINKAGE RECORD FOR TRGLKUP AND CALLS IT.
023000****** TRIAGE-LOOKUP-REC IS INITIALIZED TO ZERO ON TL-RETURN-CD
023100****** BEFORE EVERY CALL SO A STALE NON-ZERO CODE FROM A PRIOR
023200****** RECORD CAN NEVER BE MISTAKEN FOR A FRESH FAILURE.
023300 300-CLASSIFY-DIAGNOSIS.
023400     MOVE "300-CLASSIFY-DIAGNOSIS" TO PARA-NAME.
023500     MOVE "N" TO LOOKUP-ERROR-SW.
023600     MOVE DX-PATIENT-ID          TO TL-PATIENT-ID.
023700     MOVE DX-DIAGNOSIS-CODE      TO TL-DIAGNOSIS-CODE.
023800     MOVE DX-CLASSIFIER-SCALE    TO TL-CLASSIFIER-SCALE.
023900     MOVE ZERO                   TO TL-RETURN-CD.
024000*
024100****** TRGLKUP LOOKS UP THE DIAGNOSIS-CODE AGAINST WHICHEVER
024200****** TABLE TL-CLASSIFIER-SCALE NAMES (MTS, CTAS OR ESI) AND
024300****** HANDS BACK THE LEVEL, PRIORITY AND DESCRIPTION IN PLACE.
024400     CALL "TRGLKUP" USING TRIAGE-LOOKUP-REC.
024500*
024600****** A NON-ZERO RETURN CODE MEANS THE DIAGNOSIS-CODE WAS NOT
024700****** FOUND IN THE NAMED TABLE -- NOT A SYSTEM ERROR, JUST A
024800****** RECORD THE TRIAGE DESK HAS TO EYEBALL.
024900     IF TL-RETURN-CD NOT EQUAL TO ZERO
025000         MOVE "Y" TO LOOKUP-ERROR-SW
025100     ELSE
025200         MOVE TL-PATIENT-ID         TO TR-PATIENT-ID
025300         MOVE TL-TRIAGE-LEVEL-CODE  TO TR-TRIAGE-LEVEL-CODE
025400         MOVE TL-TRIAGE-PRIORITY    TO TR-TRIAGE-PRIORITY
025500         MOVE TL-TRIAGE-DESCRIPTION TO TR-TRIAGE-DESCRIPTION.
025600 300-EXIT.
025700     EXIT.
025800*
025900****** SUCCESSFUL CLASSIFICATION GOES OUT TO THE CHARTING FEED.
026000 700-WRITE-TRGRSLT.
026100     MOVE "700-WRITE-TRGRSLT" TO PARA-NAME.
026200     WRITE FD-TRIAGE-RESULT-REC FROM TRIAGE-RESULT-REC.
026300 700-EXIT.
026400     EXIT.
026500*
026600****** FAILED CLASSIFICATION GOES OUT TO THE REJECT FILE WITH THE
026700****** ORIGINAL INPUT RECORD ATTACHED SO THE TRIAGE DESK CAN SEE
026800****** EXACTLY WHAT WAS SUBMITTED, NOT JUST THE ERROR TEXT.
026900 710-WRITE-DIAGERR.
027000     MOVE "710-WRITE-DIAGERR" TO PARA-NAME.
027100     MOVE "*** DIAGNOSIS-CODE NOT IN RANGE 1-17" TO ERR-MSG.
027200     MOVE FD-DIAGNOSIS-REC TO ERR-DIAGNOSIS-REC.
027300     WRITE FD-DIAGNOSIS-ERROR-REC.
027400 710-EXIT.
027500     EXIT.
027600*
027700 800-OPEN-FILES.
027800     MOVE "800-OPEN-FILES" TO PARA-NAME.
027900     OPEN INPUT  DIAGNOSIS-FILE.
028000     OPEN OUTPUT TRIAGE-RESULT-FILE, DIAGNOSIS-ERROR-FILE, SYSOUT.
028100 800-EXIT.
028200     EXIT.
028300*
028400 850-CLOSE-FILES.
028500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028600     CLOSE DIAGNOSIS-FILE, TRIAGE-RESULT-FILE,
028700           DIAGNOSIS-ERROR-FILE, SYSOUT.
028800 850-EXIT.
028900     EXIT.
029000*
029100****** AT-END ON THIS READ IS THE ONLY PLACE MORE-DATA-SW GETS
029200****** FLIPPED TO "N" -- 100-MAINLINE'S UNTIL TEST DEPENDS ON IT.
029300 900-READ-DIAGFILE.
029400     MOVE "900-READ-DIAGFILE" TO PARA-NAME.
029500     READ DIAGNOSIS-FILE INTO DIAGNOSIS-REC
029600         AT END
029700         MOVE "N" TO MORE-DATA-SW
029800         GO TO 900-EXIT
029900     END-READ.
030000     ADD +1 TO RECORDS-READ.
030100 900-EXIT.
030200     EXIT.
030300*
030400****** END-OF-JOB TOTALS.  RECORDS-READ SHOULD ALWAYS EQUAL
030500****** RECORDS-WRITTEN PLUS RECORDS-IN-ERROR -- OPERATIONS CHECKS
030600****** THIS BY EYE ON THE JOB LOG EVERY NIGHT.
030700 999-CLEANUP.
030800     MOVE "999-CLEANUP" TO PARA-NAME.
030900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031000     DISPLAY "** RECORDS READ **".
031100     DISPLAY RECORDS-READ.
031200     DISPLAY "** RECORDS WRITTEN **".
031300     DISPLAY RECORDS-WRITTEN.
031400     DISPLAY "** RECORDS IN ERROR **".
031500     DISPLAY RECORDS-IN-ERROR.
031600     DISPLAY "******** NORMAL END OF JOB TRGEDIT ********".
031700 999-EXIT.
031800     EXIT.
031900*
032000****** FORCED ABEND FOR AN EMPTY INPUT FILE.  THE DIVIDE-BY-ZERO
032100****** IS THE HOUSE CONVENTION FOR GETTING A NON-ZERO SYSTEM
032200****** COMPLETION CODE WITHOUT A COMPILER-SPECIFIC ABEND CALL.
032300 1000-ABEND-RTN.
032400     WRITE SYSOUT-REC FROM ABEND-REC.
032500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032600     DISPLAY "*** ABNORMAL END OF JOB - TRGEDIT ***" UPON CONSOLE.
032700     DIVIDE ZERO-VAL INTO ONE-VAL.
