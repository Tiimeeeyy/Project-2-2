000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- SHIFT DEMAND INPUT LAYOUT
000400*
000500* RECORD NAME   : DEMAND-REC
000600* RECORD LENGTH : 39
000700* SOURCE        : STAFFING OFFICE DEMAND PLAN.  THIS FILE MUST
000800*                 ARRIVE FROM THE UPSTREAM PLANNING STEP ALREADY
000900*                 IN ASCENDING DAY-INDEX ORDER -- SHFSKED DOES
001000*                 NOT RE-SORT IT.
001100*
001200*****************************************************************
001300* 04/11/91  RSK  ORIGINAL LAYOUT - SKED0103
001400* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001500*****************************************************************
001600 01  DEMAND-REC.
001700     05  DM-DEMAND-ROLE            PIC X(20).
001800     05  DM-DAY-INDEX              PIC 9(03).
001900     05  DM-LP-SHIFT-ID            PIC X(10).
002000     05  DM-REQUIRED-COUNT         PIC 9(03).
002100     05  FILLER                    PIC X(03).
