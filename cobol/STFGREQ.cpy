000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- STAFFING REQUIREMENT OUTPUT LAYOUT
000400*
000500* RECORD NAME   : STFGREQ-REC
000600* RECORD LENGTH : 33
000700* PRODUCED BY   : CNSEDIT
000800* BASIS         : OREGON HB 2697 MINIMUM STAFFING RATIOS
000900*
001000*****************************************************************
001100* 02/08/91  RSK  ORIGINAL LAYOUT - STFG0101
001200* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001300* 11/30/99  DWC  ADDED TRAILING FILLER BYTE PER SHOP STANDARD
001400*                STFG0150 - EVERY OUTPUT LAYOUT RESERVES AT
001500*                LEAST ONE SPARE BYTE FOR FUTURE EXPANSION
001600*****************************************************************
001700 01  STFGREQ-REC.
001800     05  SR-SHIFT-LABEL            PIC X(08).
001900     05  SR-REQUIRED-RN            PIC 9(04).
002000     05  SR-REQUIRED-LPN           PIC 9(04).
002100     05  SR-REQUIRED-CNA           PIC 9(04).
002200     05  SR-REQUIRED-ATTENDING     PIC 9(04).
002300     05  SR-REQUIRED-RESIDENT      PIC 9(04).
002400     05  SR-REQUIRED-ADMIN-CLERK   PIC 9(04).
002500     05  FILLER                    PIC X(01).
