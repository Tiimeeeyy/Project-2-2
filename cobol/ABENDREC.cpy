000100*****************************************************************
000200*
000300* ED WORKFLOW SYSTEM -- SHARED SYSOUT/ABEND WORK AREA
000400*
000500* COPIED INTO EVERY BATCH PROGRAM IN THIS SYSTEM SO THAT A FATAL
000600* CONDITION IS LOGGED TO SYSOUT IN A COMMON FORMAT BEFORE THE
000700* PROGRAM FORCES A SYSTEM ABEND VIA THE ZERO-DIVIDE BELOW.
000800*
000900*****************************************************************
001000* 01/09/89  RSK  ORIGINAL COPYBOOK
001100* 06/02/98  LMP  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK
001200*****************************************************************
001300 01  ABEND-REC.
001400     05  FILLER                    PIC X(01)   VALUE SPACES.
001500     05  PARA-NAME                 PIC X(24)   VALUE SPACES.
001600     05  FILLER                    PIC X(01)   VALUE SPACES.
001700     05  ABEND-REASON              PIC X(60)   VALUE SPACES.
001800     05  FILLER                    PIC X(01)   VALUE SPACES.
001900     05  EXPECTED-VAL              PIC X(15)   VALUE SPACES.
002000     05  FILLER                    PIC X(01)   VALUE SPACES.
002100     05  ACTUAL-VAL                PIC X(15)   VALUE SPACES.
002200     05  FILLER                    PIC X(12)   VALUE SPACES.
002300*
002400 77  RETURN-CODE                   PIC S9(04) COMP VALUE ZERO.
002500 77  ZERO-VAL                      PIC S9(04) COMP VALUE ZERO.
002600 77  ONE-VAL                       PIC S9(04) COMP VALUE +1.
